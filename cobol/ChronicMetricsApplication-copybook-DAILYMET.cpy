000100******************************************************************
000200* DAILY-METRICS FIELD LIST - ONE PATIENT-DAY OF EXTRACTED        *
000300* WEARABLE METRICS.  THIS MEMBER HOLDS ONLY THE 05-LEVEL FIELDS  *
000400* SO IT CAN BE COPIED UNDER THE 01 OF EITHER THE DAILY-METRICS   *
000500* FILE RECORD (HMEXTR/HMANOM) OR UNDER PROCESSED-METRICS-RECORD  *
000600* (SEE PROCMET) WITHOUT RETYPING THE FIELD LIST.                 *
000700*                                                                *
000800* 081598 JS  ORIGINAL LAYOUT FOR THE CHRONIC-CONDITION PROJECT   *
000900* 032201 RDM ADDED THE RHR/SLEEP-RHR SPLIT PER VENDOR CHANGE     *
001000******************************************************************
001100     05  DM-PATIENT-ID           PIC X(30).
001200     05  DM-DATE                 PIC X(10).
001300     05  DM-HRV                  PIC S9(5)V99.
001400     05  DM-HRV-PRESENT          PIC X(01).
001500         88  DM-HRV-IS-PRESENT      VALUE "Y".
001600         88  DM-HRV-IS-ABSENT       VALUE "N".
001700     05  DM-RESTING-HR           PIC S9(5)V99.
001800     05  DM-RHR-PRESENT          PIC X(01).
001900         88  DM-RHR-IS-PRESENT      VALUE "Y".
002000         88  DM-RHR-IS-ABSENT       VALUE "N".
002100     05  DM-SLEEP-RHR            PIC S9(5)V99.
002200     05  DM-SLEEP-RHR-PRESENT    PIC X(01).
002300         88  DM-SLEEP-RHR-IS-PRESENT VALUE "Y".
002400         88  DM-SLEEP-RHR-IS-ABSENT  VALUE "N".
002500     05  DM-SLEEP-SCORE          PIC S9(3)V99.
002600     05  DM-SLEEP-PRESENT        PIC X(01).
002700         88  DM-SLEEP-IS-PRESENT    VALUE "Y".
002800         88  DM-SLEEP-IS-ABSENT     VALUE "N".
002900     05  DM-STEPS                PIC S9(7).
003000     05  DM-STEPS-PRESENT        PIC X(01).
003100         88  DM-STEPS-IS-PRESENT    VALUE "Y".
003200         88  DM-STEPS-IS-ABSENT     VALUE "N".
003300     05  DM-RECOVERY-IDX         PIC S9(3)V99.
003400     05  DM-RECOVERY-PRESENT     PIC X(01).
003500         88  DM-RECOVERY-IS-PRESENT VALUE "Y".
003600         88  DM-RECOVERY-IS-ABSENT  VALUE "N".
003700     05  DM-MOVEMENT-IDX         PIC S9(3)V99.
003800     05  DM-MOVEMENT-PRESENT     PIC X(01).
003900         88  DM-MOVEMENT-IS-PRESENT VALUE "Y".
004000         88  DM-MOVEMENT-IS-ABSENT  VALUE "N".
004100     05  FILLER                  PIC X(10).
