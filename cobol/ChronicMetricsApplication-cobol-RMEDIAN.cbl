000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RMEDIAN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/20/98.
000600 DATE-COMPILED. 08/20/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS SUBPROGRAM IS CALLED BY HMANOM TO COMPUTE THE
001200*          7-DAY TRAILING-WINDOW BASELINE FOR ONE METRIC.  THE
001300*          CALLER PASSES A COUNT OF HOW MANY OF THE 7 TABLE
001400*          SLOTS ARE ACTUALLY PRESENT (ABSENT DAYS ARE SKIPPED
001500*          BY THE CALLER BEFORE BUILDING THE TABLE) AND THE
001600*          BASELINE RETURNED IS THE MEDIAN OF THOSE VALUES.  IF
001700*          NO VALUES ARE PRESENT THE BASELINE IS RETURNED AS
001800*          ZERO WITH RM-MEDIAN-PRESENT SET TO "N".
001900*
002000******************************************************************
002100*CHANGE LOG.
002200*
002300* 082098 JS   ORIGINAL SUBPROGRAM.
002400* 100798 JS   CORRECTED EVEN-COUNT AVERAGE-OF-TWO-MIDDLES CASE.
002500* 121599 JS   Y2K - NO DATE FIELDS IN THIS MEMBER, NO CHANGE     Y2K199912
002600*              REQUIRED, ENTRY LOGGED FOR THE AUDIT TRAIL.
002700* 040302 RDM  REQ 4102 - WIDENED RM-VALUE-TABLE TO S9(7)V99.
002800* 091509 KT   REQ 5210 - SORT REWRITTEN AS STRAIGHT INSERTION
002900*              SORT, THE OLD BUBBLE PASS WAS TOO SLOW ON BATCH.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100 01  WS-SORT-WORK-TABLE.
004200     05  WS-SORT-ENTRY   OCCURS 7 TIMES
004300                         INDEXED BY WS-SORT-NDX.
004400         10  WS-SORT-VALUE       PIC S9(7)V99.
004500****** REDEFINE #1 - BYTE VIEW OF THE SORT TABLE, USED ONLY TO
004600****** CLEAR THE WHOLE TABLE IN ONE MOVE BEFORE EACH CALL.
004700 01  WS-SORT-WORK-TABLE-BYTES REDEFINES WS-SORT-WORK-TABLE.
004800     05  FILLER              PIC X(70).
004900
005000 01  WS-SUBSCRIPTS-AND-COUNTS.
005100     05  WS-LOOP-NDX             PIC S9(3) COMP.
005200     05  WS-INNER-NDX            PIC S9(3) COMP.
005300     05  WS-PAIR-COUNT           PIC S9(3) COMP.
005400     05  WS-MIDDLE-NDX           PIC S9(3) COMP.
005500
005600 01  WS-HOLD-VALUE               PIC S9(7)V99.
006200 01  WS-SUM-OF-TWO                  PIC S9(8)V99.
006700
006800 LINKAGE SECTION.
006900 01  RM-VALUE-COUNT              PIC S9(3) COMP.
007000 01  RM-VALUE-TABLE.
007100     05  RM-VALUE-ENTRY  OCCURS 7 TIMES
007200                         PIC S9(7)V99.
007300 01  RM-MEDIAN-RESULT            PIC S9(7)V99.
007400 01  RM-MEDIAN-PRESENT           PIC X(01).
007500
007600 PROCEDURE DIVISION USING RM-VALUE-COUNT, RM-VALUE-TABLE,
007700                          RM-MEDIAN-RESULT, RM-MEDIAN-PRESENT.
007800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
007900
008000     IF RM-VALUE-COUNT > 0
008100         PERFORM 100-LOAD-SORT-TABLE THRU 100-EXIT
008200         PERFORM 200-INSERTION-SORT-RTN THRU 200-EXIT
008300         PERFORM 300-PICK-MIDDLE-RTN THRU 300-EXIT
008400         MOVE "Y" TO RM-MEDIAN-PRESENT
008500     ELSE
008600         MOVE ZERO TO RM-MEDIAN-RESULT
008700         MOVE "N" TO RM-MEDIAN-PRESENT.
008800
008900     GOBACK.
009000
009100 000-HOUSEKEEPING.
009200     MOVE SPACES TO WS-SORT-WORK-TABLE-BYTES.
009300     MOVE ZERO TO WS-LOOP-NDX, WS-INNER-NDX, WS-PAIR-COUNT,
009400                  WS-MIDDLE-NDX, WS-HOLD-VALUE, WS-SUM-OF-TWO.
009500 000-EXIT.
009600     EXIT.
009700
009800****** COPIES THE CALLER'S TABLE INTO OUR OWN WORK TABLE SO THE
009900****** SORT NEVER DISTURBS THE CALLER'S ORIGINAL VALUE ORDER.
010000 100-LOAD-SORT-TABLE.
010100     SET WS-SORT-NDX TO 1.
010200     MOVE 1 TO WS-LOOP-NDX.
010300 100-LOAD-LOOP.
010400     IF WS-LOOP-NDX > RM-VALUE-COUNT
010500         GO TO 100-EXIT.
010600     MOVE RM-VALUE-ENTRY (WS-LOOP-NDX) TO WS-SORT-VALUE (WS-SORT-NDX).
010700     SET WS-SORT-NDX UP BY 1.
010800     ADD +1 TO WS-LOOP-NDX.
010900     GO TO 100-LOAD-LOOP.
011000 100-EXIT.
011100     EXIT.
011200
011300****** STRAIGHT INSERTION SORT, ASCENDING, OVER THE FIRST
011400****** RM-VALUE-COUNT SLOTS OF WS-SORT-WORK-TABLE - REQ 5210.
011500 200-INSERTION-SORT-RTN.
011600     MOVE 2 TO WS-LOOP-NDX.
011700 200-OUTER-LOOP.
011800     IF WS-LOOP-NDX > RM-VALUE-COUNT
011900         GO TO 200-EXIT.
012000     SET WS-SORT-NDX TO WS-LOOP-NDX.
012100     MOVE WS-SORT-VALUE (WS-SORT-NDX) TO WS-HOLD-VALUE.
012200     MOVE WS-LOOP-NDX TO WS-INNER-NDX.
012300 200-INNER-LOOP.
012400     IF WS-INNER-NDX < 2
012450         GO TO 200-INNER-DONE.
012500     COMPUTE WS-SORT-NDX = WS-INNER-NDX - 1.
012700     IF WS-SORT-VALUE (WS-SORT-NDX) <= WS-HOLD-VALUE
012800         GO TO 200-INNER-DONE.
012900     SET WS-SORT-NDX TO WS-INNER-NDX.
013000     MOVE WS-SORT-VALUE (WS-INNER-NDX - 1) TO WS-SORT-VALUE (WS-SORT-NDX).
013100     SUBTRACT 1 FROM WS-INNER-NDX.
013200     GO TO 200-INNER-LOOP.
013300 200-INNER-DONE.
013400     SET WS-SORT-NDX TO WS-INNER-NDX.
013500     MOVE WS-HOLD-VALUE TO WS-SORT-VALUE (WS-SORT-NDX).
013600     ADD +1 TO WS-LOOP-NDX.
013700     GO TO 200-OUTER-LOOP.
013800 200-EXIT.
013900     EXIT.
014000
014100****** PICKS THE MIDDLE ENTRY (ODD COUNT) OR AVERAGES THE TWO
014200****** MIDDLE ENTRIES (EVEN COUNT), ROUNDED HALF-UP - 100798 JS.
014300 300-PICK-MIDDLE-RTN.
014400     COMPUTE WS-PAIR-COUNT = RM-VALUE-COUNT / 2.
014500     COMPUTE WS-MIDDLE-NDX = WS-PAIR-COUNT + 1.
014600
014700     IF (RM-VALUE-COUNT / 2) * 2 = RM-VALUE-COUNT
014800         SET WS-SORT-NDX TO WS-PAIR-COUNT
014900         MOVE WS-SORT-VALUE (WS-SORT-NDX) TO WS-HOLD-VALUE
015000         SET WS-SORT-NDX TO WS-MIDDLE-NDX
015100         ADD WS-SORT-VALUE (WS-SORT-NDX) TO WS-HOLD-VALUE
015200              GIVING WS-SUM-OF-TWO
015300         COMPUTE RM-MEDIAN-RESULT ROUNDED = WS-SUM-OF-TWO / 2
015400     ELSE
015500         SET WS-SORT-NDX TO WS-MIDDLE-NDX
015600         MOVE WS-SORT-VALUE (WS-SORT-NDX) TO RM-MEDIAN-RESULT.
015700 300-EXIT.
015800     EXIT.
