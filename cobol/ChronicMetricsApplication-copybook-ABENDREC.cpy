000100******************************************************************
000200* SHOP-STANDARD ABEND / SYSOUT RECORD.  EVERY BATCH PROGRAM IN   *
000300* THIS SUITE MOVES ITS CURRENT PARAGRAPH NAME TO PARA-NAME ON    *
000400* ENTRY TO EACH PARAGRAPH SO THE NOT-FOUND/ERROR PARAGRAPHS CAN  *
000500* TELL THE OPERATOR WHERE THINGS WENT WRONG WHEN THEY WRITE THIS *
000600* RECORD TO SYSOUT.                                              *
000700*                                                                *
000800* 070988 JS  ORIGINAL COPYBOOK                                   *
000900* 081026 KT  REQ 9941 - WIDENED ABEND-REASON FROM X(40) TO X(50), *
001000*              THE LONGER NOT-FOUND MESSAGES WERE TRUNCATING ON  *
001100*              THE MOVE.                                         *
001200******************************************************************
001300 01  ABEND-REC.
001400     05  ABEND-REASON            PIC X(50).
001500     05  PARA-NAME               PIC X(30).
001600     05  EXPECTED-VAL            PIC X(20).
001700     05  ACTUAL-VAL              PIC X(20).
001800     05  ZERO-VAL                PIC 9(01) VALUE 0.
001900     05  ONE-VAL                 PIC 9(01) VALUE 1.
002000     05  FILLER                  PIC X(08).
