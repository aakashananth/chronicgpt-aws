000100******************************************************************
000200* EXPLANATION-RECORD - THE PLAIN-LANGUAGE PATIENT EXPLANATION    *
000300* WRITTEN BY HMEXPL FOR ONE PATIENT-DAY.  EX-EXPLANATION ALWAYS  *
000400* CARRIES THE MEDICAL DISCLAIMER SENTENCE AT ITS TAIL - SEE      *
000500* HMEXPL PARAGRAPH 400-APPLY-DISCLAIMER-RTN.                     *
000600*                                                                *
000700* 101598 JS  ORIGINAL LAYOUT                                     *
000800******************************************************************
000900 01  EXPLANATION-RECORD.
001000     05  EX-PATIENT-ID           PIC X(30).
001100     05  EX-DATE                 PIC X(10).
001200     05  EX-STATUS               PIC X(08).
001300         88  EX-STATUS-OK            VALUE "OK".
001400         88  EX-STATUS-FALLBACK      VALUE "FALLBACK".
001500     05  EX-HRV                  PIC S9(5)V99.
001600     05  EX-RESTING-HR           PIC S9(5)V99.
001700     05  EX-SLEEP-SCORE          PIC S9(3)V99.
001800     05  EX-STEPS                PIC S9(7).
001900     05  EX-IS-ANOMALOUS         PIC X(01).
002000         88  EX-ANOMALOUS            VALUE "Y".
002100     05  EX-SEVERITY             PIC 9(01).
002200     05  EX-FLAGS-TEXT           PIC X(120).
002300     05  EX-EXPLANATION          PIC X(400).
002400     05  FILLER                  PIC X(04).
