000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HMDRIV.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/28/98.
000600 DATE-COMPILED. 08/28/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS IS THE DRIVER FOR THE CHRONIC-CONDITION METRICS
001200*          SUITE.  IT READS ONE CONTROL CARD NAMING THE TARGET
001300*          PATIENT, HOW MANY DAYS BACK TO PROCESS, AND (OPTION-
001400*          ALLY) THE RUN'S "TODAY" DATE, BUILDS THE DATE LIST,
001500*          AND DRIVES HMEXTR/HMANOM/HMEXPL ACROSS IT ONE DATE AT
001600*          A TIME, OLDEST DATE FIRST.
001700*
001800*          WHEN NO TODAY-DATE IS PUNCHED THE RUN DATE DEFAULTS TO
001900*          YESTERDAY (SYSTEM DATE MINUS ONE) SO THE OVERNIGHT JOB
002000*          NEVER HAS TO WAIT ON TODAY'S FEED TO FINISH ARRIVING.
002100*          DAYS-BACK OF ZERO OR BLANK DEFAULTS TO 1 (JUST THAT
002200*          ONE DAY) - THE REPLAY JOB PUNCHES A LARGER DAYS-BACK
002300*          (TYPICALLY 50) WHEN IT NEEDS TO REBUILD A RANGE.
002400*
002500*          A FAILURE ON ONE DATE DOES NOT STOP THE RUN - IT IS
002600*          COUNTED AND LISTED ON THE RUN-SUMMARY REPORT AND THE
002700*          DRIVER MOVES ON TO THE NEXT DATE.  THE SUB-STEPS ARE
002800*          CALLED, NOT CHAINED THROUGH JCL, SO ONE ABEND IN A
002900*          SUB-STEP RETURNS CONTROL HERE RATHER THAN KILLING THE
003000*          STEP.
003100*
003200******************************************************************
003300*
003400*          CONTROL CARD           -  DDS0001.CNTLCARD
003500*
003600*          REPORT FILE             -  DDS0001.RUNSUMRY
003700*
003800*          DUMP FILE                -  SYSOUT
003900*
004000******************************************************************
004100*CHANGE LOG.
004200*
004300* 082898 JS   ORIGINAL PROGRAM FOR THE CHRONIC-CONDITION PROJECT.
004400* 092898 JS   ADDED THE NOT-FOUND COUNT TO THE TRAILER BLOCK -
004500*              AUDIT ASKED FOR IT SEPARATE FROM HARD FAILURES.
004600* 121599 JS   Y2K - WS-TODAY-YYYY NOW CARRIES A FULL 4-DIGIT
004700*              YEAR, THE OLD 2-DIGIT CENTURY WINDOW LOGIC AND     Y2K199912
004800*              THE "GUESS THE CENTURY" PARAGRAPH ARE GONE.       Y2K199912
004900* 042601 RDM  REQ 4235 - CENTURY-DIVISIBLE LEAP YEAR CHECK
005000*              CORRECTED (1900 IS NOT A LEAP YEAR, 2000 IS).
005100* 030911 RDM  REQ 6002 - CALL 'DTEVAL' NOW VALIDATES A PUNCHED
005200*              TODAY-DATE BEFORE IT IS USED TO ANCHOR THE RANGE.
005300* 031822 KT   REQ 7415 - RUN-SUMMARY DETAIL LINE NOW CARRIES THE
005400*              ANOMALY INDICATOR AND SEVERITY RETURNED BY HMANOM
005500*              INSTEAD OF JUST SUCCESS/FAIL.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT CNTLCARD-FILE
007000     ASSIGN TO UT-S-CNTLCARD
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS IFCODE.
007300
007400     SELECT RUNSUMRY-FILE
007500     ASSIGN TO UT-S-RUNSUMRY
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900****** ONE CARD PER RUN - PATIENT, DAYS-BACK, AND AN OPTIONAL
009000****** "TODAY" OVERRIDE FOR THE REPLAY JOB.  BLANK CC-TODAY-DATE
009100****** MEANS "USE SYSTEM DATE MINUS ONE", SEE 000-HOUSEKEEPING.
009200 FD  CNTLCARD-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 45 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS CNTLCARD-REC.
009800 01  CNTLCARD-REC.
009900     05  CC-PATIENT-ID           PIC X(30).
010000     05  CC-DAYS-BACK            PIC 9(03).
010100     05  CC-TODAY-DATE           PIC X(10).
010200     05  FILLER                  PIC X(02).
010300
010400****** RUN-SUMMARY REPORT - 132-BYTE PRINT LINE, SAME WIDTH THE
010500****** SHOP USES ON ALL ITS BATCH REPORTS.
010600 FD  RUNSUMRY-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 132 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS RPT-REC.
011200 01  RPT-REC  PIC X(132).
011300
011400 WORKING-STORAGE SECTION.
011500
011600 01  FILE-STATUS-CODES.
011700     05  IFCODE                  PIC X(2).
011800         88  CODE-READ               VALUE SPACES.
011900         88  NO-MORE-DATA            VALUE "10".
012000     05  OFCODE                  PIC X(2).
012100         88  CODE-WRITE              VALUE SPACES.
012200
012300****** REPORT HEADING LINE - RUN DATE, PATIENT, DATE RANGE.
012400 01  WS-HDR-REC.
012500     05  FILLER                  PIC X(01) VALUE SPACE.
012600     05  FILLER                  PIC X(18)
012700                                 VALUE "RUN-SUMMARY DATE: ".
012800     05  HDR-RUN-YYYY            PIC 9(04).
012900     05  HDR-DASH-1              PIC X(01) VALUE "-".
013000     05  HDR-RUN-MM              PIC 9(02).
013100     05  HDR-DASH-2              PIC X(01) VALUE "-".
013200     05  HDR-RUN-DD              PIC 9(02).
013300     05  FILLER                  PIC X(04) VALUE SPACES.
013400     05  FILLER                  PIC X(11)
013500                                 VALUE "PATIENT-ID:".
013600     05  HDR-PATIENT-ID          PIC X(30).
013700     05  FILLER                  PIC X(39) VALUE SPACES.
013800
013900 01  WS-RANGE-REC.
014000     05  FILLER                  PIC X(01) VALUE SPACE.
014100     05  FILLER                  PIC X(16)
014200                                 VALUE "DATE RANGE RUN:".
014300     05  RNG-START-DATE          PIC X(10).
014400     05  FILLER                  PIC X(04) VALUE " TO ".
014500     05  RNG-END-DATE            PIC X(10).
014600     05  FILLER                  PIC X(03) VALUE " N=".
014700     05  RNG-DAYS-BACK           PIC ZZ9.
014800     05  FILLER                  PIC X(85) VALUE SPACES.
014900
015000****** COLUMN-HEADING LINE FOR THE DETAIL SECTION.
015100 01  WS-COLM-HDR-REC.
015200     05  FILLER                  PIC X(12) VALUE "DATE".
015300     05  FILLER                  PIC X(12) VALUE "STATUS".
015400     05  FILLER                  PIC X(10) VALUE "ANOMALY".
015500     05  FILLER                  PIC X(10) VALUE "SEVERITY".
015600     05  FILLER                  PIC X(88) VALUE SPACES.
015700
015800****** ONE DETAIL LINE PER DATE PROCESSED - 031822 ADDED THE
015900****** ANOMALY AND SEVERITY COLUMNS (REQ 7415).
016000 01  WS-DETAIL-REC.
016100     05  DTL-DATE                PIC X(10).
016200     05  FILLER                  PIC X(02) VALUE SPACES.
016300     05  DTL-STATUS              PIC X(09).
016400     05  FILLER                  PIC X(03) VALUE SPACES.
016500     05  DTL-ANOMALY             PIC X(07).
016600     05  FILLER                  PIC X(03) VALUE SPACES.
016700     05  DTL-SEVERITY            PIC 9(01).
016800     05  FILLER                  PIC X(97) VALUE SPACES.
016900
017000****** TRAILER / TOTALS BLOCK - ONE RECORD, BUILT AT 900-CLEANUP.
017100 01  WS-TRAILER-REC.
017200     05  FILLER                  PIC X(01) VALUE SPACE.
017300     05  FILLER                  PIC X(20)
017400                                 VALUE "TOTAL DATES PUNCHED:".
017500     05  TRL-TOTAL-DATES         PIC ZZ9.
017600     05  FILLER                  PIC X(03) VALUE SPACES.
017700     05  FILLER                  PIC X(11) VALUE "SUCCESSES:".
017800     05  TRL-SUCCESS-COUNT       PIC ZZ9.
017900     05  FILLER                  PIC X(03) VALUE SPACES.
018000     05  FILLER                  PIC X(11) VALUE "NOT-FOUND:".
018100     05  TRL-NOTFOUND-COUNT      PIC ZZ9.
018200     05  FILLER                  PIC X(03) VALUE SPACES.
018300     05  FILLER                  PIC X(10) VALUE "FAILURES:".
018400     05  TRL-FAILURE-COUNT       PIC ZZ9.
018500     05  FILLER                  PIC X(57) VALUE SPACES.
018600
018700 01  WS-FAILED-DATE-REC.
018800     05  FILLER                  PIC X(01) VALUE SPACE.
018900     05  FILLER                  PIC X(13)
019000                                 VALUE "FAILED DATE: ".
019100     05  FDR-DATE                PIC X(10).
019200     05  FILLER                  PIC X(108) VALUE SPACES.
019300
019400****** WORKING COPY OF THE CARD, SO THE CARD-IMAGE ITSELF STAYS
019500****** UNTOUCHED FOR ANY LATER SYSOUT ECHO.
019600 77  WS-PATIENT-ID               PIC X(30).
019700 77  WS-DAYS-BACK                PIC S9(3) COMP.
019800
019900****** END-DATE OF THE RANGE (DEFAULTS TO YESTERDAY) AND THE
020000****** MOVING "CURRENT DATE" USED TO WALK THE RANGE - BOTH CARRY
020100****** A NUMERIC BREAKOUT (REDEFINE) FOR THE DAY-AT-A-TIME MATH.
020200 01  WS-END-DATE-AREA.
020300     05  WS-END-DATE-TEXT        PIC X(10).
020400****** REDEFINE #1 - NUMERIC YYYY/MM/DD VIEW OF THE END DATE,
020500****** USED ONLY BY THE DATE-ARITHMETIC PARAGRAPHS BELOW.
020600 01  WS-END-DATE-NUM REDEFINES WS-END-DATE-AREA.
020700     05  WS-END-YYYY             PIC 9(04).
020800     05  FILLER                  PIC X(01).
020900     05  WS-END-MM               PIC 9(02).
021000     05  FILLER                  PIC X(01).
021100     05  WS-END-DD               PIC 9(02).
021200
021300 01  WS-CURRENT-DATE-AREA.
021400     05  WS-CUR-DATE-TEXT        PIC X(10).
021500****** REDEFINE #2 - NUMERIC YYYY/MM/DD VIEW OF THE CURRENT DATE
021600****** BEING WALKED FORWARD THROUGH THE RANGE.
021700 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-AREA.
021800     05  WS-CUR-YYYY             PIC 9(04).
021900     05  FILLER                  PIC X(01).
022000     05  WS-CUR-MM               PIC 9(02).
022100     05  FILLER                  PIC X(01).
022200     05  WS-CUR-DD               PIC 9(02).
022300
022400 01  WS-SYSTEM-DATE-TODAY        PIC 9(08).
022500****** REDEFINE #3 - BROKEN-OUT VIEW OF TODAY'S SYSTEM DATE AS
022600****** RETURNED BY ACCEPT FROM DATE YYYYMMDD.
022700 01  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE-TODAY.
022800     05  WS-SYS-YYYY             PIC 9(04).
022900     05  WS-SYS-MM               PIC 9(02).
023000     05  WS-SYS-DD               PIC 9(02).
023100
023200****** TABLE OF DAYS-PER-MONTH, LOADED IN HOUSEKEEPING.  SLOT 2
023300****** (FEBRUARY) IS RE-SET TO 29 OR 28 EVERY TIME THE DATE WALK
023400****** CROSSES INTO A DIFFERENT YEAR - SEE 250-CHECK-LEAP-RTN.
023500 01  WS-MONTH-LEN-TABLE.
023600     05  WS-MONTH-LEN OCCURS 12 TIMES
023700                      PIC 9(02).
023800
023900 01  WS-LEAP-CHECK-FIELDS.
024000     05  WS-LEAP-YEAR-INPUT      PIC 9(04).
024100     05  WS-MOD-4                PIC S9(04) COMP.
024200     05  WS-MOD-100              PIC S9(04) COMP.
024300     05  WS-MOD-400              PIC S9(04) COMP.
024400     05  WS-LEAP-SW              PIC X(01).
024500         88  YEAR-IS-LEAP            VALUE "Y".
024600
024700 77  WS-DAYS-REMAINING           PIC S9(03) COMP.
024800
024900 01  WS-CALL-PARMS.
025000     05  WS-STEP-RETURN-CODE     PIC S9(4) COMP.
025100     05  WS-STEP-IS-ANOMALOUS    PIC X(01).
025200     05  WS-STEP-SEVERITY        PIC 9(01).
025300
025700 01  COUNTERS-AND-ACCUMULATORS.
025800     05  RECORDS-READ            PIC S9(9) COMP.
025900     05  DATES-PROCESSED         PIC S9(9) COMP.
026000     05  SUCCESS-COUNT           PIC S9(9) COMP.
026100     05  NOTFOUND-COUNT          PIC S9(9) COMP.
026200     05  FAILURE-COUNT           PIC S9(9) COMP.
026300     05  WS-LOOP-NDX             PIC S9(03) COMP.
026400     05  RETURN-CD               PIC S9(4) COMP.
026500
026600****** UP TO 50 FAILED DATES ARE HELD HERE (THE LARGEST DAYS-
026700****** BACK THE REPLAY JOB EVER PUNCHES) SO THEY CAN ALL BE
026800****** LISTED ON THE TRAILER WITHOUT A SECOND PASS OVER THE DATA.
026900 01  WS-FAILED-DATE-TABLE.
027000     05  WS-FAILED-DATE  OCCURS 50 TIMES
027100                         PIC X(10).
027200
027300     COPY ABENDREC.
027400
027500 PROCEDURE DIVISION.
027600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027700     PERFORM 100-BUILD-DATE-RANGE THRU 100-EXIT.
027800     PERFORM 200-PROCESS-ONE-DATE THRU 200-EXIT
027900             WS-LOOP-NDX TIMES.
028000     PERFORM 900-CLEANUP THRU 900-EXIT.
028100     STOP RUN.
028200
028300 000-HOUSEKEEPING.
028400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028500     DISPLAY "******** BEGIN JOB HMDRIV ********".
028600     MOVE ZERO TO RECORDS-READ, DATES-PROCESSED, SUCCESS-COUNT,
028700                  NOTFOUND-COUNT, FAILURE-COUNT, RETURN-CD.
028800     MOVE SPACES TO WS-FAILED-DATE-TABLE.
028900
029000     MOVE 31 TO WS-MONTH-LEN (1).
029100     MOVE 28 TO WS-MONTH-LEN (2).
029200     MOVE 31 TO WS-MONTH-LEN (3).
029300     MOVE 30 TO WS-MONTH-LEN (4).
029400     MOVE 31 TO WS-MONTH-LEN (5).
029500     MOVE 30 TO WS-MONTH-LEN (6).
029600     MOVE 31 TO WS-MONTH-LEN (7).
029700     MOVE 31 TO WS-MONTH-LEN (8).
029800     MOVE 30 TO WS-MONTH-LEN (9).
029900     MOVE 31 TO WS-MONTH-LEN (10).
030000     MOVE 30 TO WS-MONTH-LEN (11).
030100     MOVE 31 TO WS-MONTH-LEN (12).
030200
030300     OPEN INPUT CNTLCARD-FILE.
030400     OPEN OUTPUT RUNSUMRY-FILE.
030500     OPEN OUTPUT SYSOUT.
030600
030700     READ CNTLCARD-FILE
030800         AT END
030900             MOVE "*** NO CONTROL CARD PRESENT FOR HMDRIV"
031000                                     TO ABEND-REASON
031100             GO TO 1000-ABEND-RTN.
031200     ADD +1 TO RECORDS-READ.
031300
031400     MOVE CC-PATIENT-ID TO WS-PATIENT-ID.
031500     IF WS-PATIENT-ID = SPACES
031600         MOVE "*** MISSING PATIENT-ID ON CONTROL CARD"
031700                                     TO ABEND-REASON
031800         GO TO 1000-ABEND-RTN.
031900
032000     MOVE CC-DAYS-BACK TO WS-DAYS-BACK.
032100     IF WS-DAYS-BACK < 1
032200         MOVE +1 TO WS-DAYS-BACK.
032300
032400     IF CC-TODAY-DATE = SPACES
032500         ACCEPT WS-SYSTEM-DATE-TODAY FROM DATE YYYYMMDD
032600         MOVE WS-SYS-YYYY TO WS-CUR-YYYY
032700         MOVE WS-SYS-MM   TO WS-CUR-MM
032800         MOVE WS-SYS-DD   TO WS-CUR-DD
032900         PERFORM 250-DECREMENT-DATE-RTN THRU 250-EXIT
033000         MOVE WS-CUR-YYYY TO WS-END-YYYY
033100         MOVE WS-CUR-MM   TO WS-END-MM
033200         MOVE WS-CUR-DD   TO WS-END-DD
033300         MOVE "-" TO WS-END-DATE-TEXT (5:1)
033400         MOVE "-" TO WS-END-DATE-TEXT (8:1)
033500     ELSE
033600         CALL "DTEVAL" USING CC-TODAY-DATE, RETURN-CD
033700         IF RETURN-CD < 0
033800             MOVE "*** BAD TODAY-DATE ON CONTROL CARD"
033900                                     TO ABEND-REASON
034000             GO TO 1000-ABEND-RTN
034100         END-IF
034200         MOVE CC-TODAY-DATE TO WS-END-DATE-TEXT.
034400
034500     MOVE WS-END-DATE-TEXT TO RNG-END-DATE.
034600     MOVE WS-PATIENT-ID TO HDR-PATIENT-ID.
034700     ACCEPT WS-SYSTEM-DATE-TODAY FROM DATE YYYYMMDD.
034800     MOVE WS-SYS-YYYY TO HDR-RUN-YYYY.
034900     MOVE WS-SYS-MM   TO HDR-RUN-MM.
035000     MOVE WS-SYS-DD   TO HDR-RUN-DD.
035100     CLOSE CNTLCARD-FILE.
035200 000-EXIT.
035300     EXIT.
035400
035500****** WALKS BACK (WS-DAYS-BACK - 1) DAYS FROM THE END DATE TO
035600****** FIND THE RANGE'S START DATE, THEN LEAVES WS-CUR-DATE-AREA
035700****** POSITIONED AT THE START DATE, READY FOR THE FORWARD WALK
035800****** IN 200-PROCESS-ONE-DATE.
035900 100-BUILD-DATE-RANGE.
036000     MOVE "100-BUILD-DATE-RANGE" TO PARA-NAME.
036100     MOVE WS-END-DATE-AREA TO WS-CURRENT-DATE-AREA.
036200     COMPUTE WS-DAYS-REMAINING = WS-DAYS-BACK - 1.
036300     PERFORM 250-DECREMENT-DATE-RTN THRU 250-EXIT
036400             WS-DAYS-REMAINING TIMES.
036500     MOVE WS-CUR-DATE-TEXT TO RNG-START-DATE.
036600     MOVE WS-DAYS-BACK TO RNG-DAYS-BACK, TRL-TOTAL-DATES.
036700     MOVE WS-DAYS-BACK TO WS-LOOP-NDX.
036800     PERFORM 600-WRITE-HEADING-RTN THRU 600-EXIT.
036900 100-EXIT.
037000     EXIT.
037100
037200****** ONE PASS OF THIS PARAGRAPH RUNS ALL THREE STEPS FOR THE
037300****** CURRENT DATE, WRITES THE DETAIL LINE, AND ADVANCES THE
037400****** CURRENT DATE ONE DAY FOR THE NEXT PASS.
037500 200-PROCESS-ONE-DATE.
037600     MOVE "200-PROCESS-ONE-DATE" TO PARA-NAME.
037700     ADD +1 TO DATES-PROCESSED.
037800     MOVE WS-CUR-DATE-TEXT TO DTL-DATE.
037900     MOVE SPACES TO DTL-ANOMALY.
037910     MOVE ZERO TO DTL-SEVERITY.
038000
038100     CALL "HMEXTR" USING WS-PATIENT-ID, WS-CUR-DATE-TEXT,
038200                         WS-STEP-RETURN-CODE.
038300     IF WS-STEP-RETURN-CODE = +4
038400         MOVE "NOT-FOUND" TO DTL-STATUS
038500         ADD +1 TO NOTFOUND-COUNT
038600         GO TO 230-ADVANCE-CURRENT-DATE.
038700     IF WS-STEP-RETURN-CODE NOT = ZERO
038800         MOVE "FAILED" TO DTL-STATUS
038900         PERFORM 220-RECORD-FAILED-DATE THRU 220-EXIT
039000         GO TO 230-ADVANCE-CURRENT-DATE.
039100
039200     CALL "HMANOM" USING WS-PATIENT-ID, WS-CUR-DATE-TEXT,
039300                         WS-STEP-RETURN-CODE, WS-STEP-IS-ANOMALOUS,
039400                         WS-STEP-SEVERITY.
039500     IF WS-STEP-RETURN-CODE = +4
039600         MOVE "NOT-FOUND" TO DTL-STATUS
039700         ADD +1 TO NOTFOUND-COUNT
039800         GO TO 230-ADVANCE-CURRENT-DATE.
039900     IF WS-STEP-RETURN-CODE NOT = ZERO
040000         MOVE "FAILED" TO DTL-STATUS
040100         PERFORM 220-RECORD-FAILED-DATE THRU 220-EXIT
040200         GO TO 230-ADVANCE-CURRENT-DATE.
040300
040400     MOVE WS-STEP-IS-ANOMALOUS TO DTL-ANOMALY.
040500     MOVE WS-STEP-SEVERITY TO DTL-SEVERITY.
040600
040700     CALL "HMEXPL" USING WS-PATIENT-ID, WS-CUR-DATE-TEXT,
040800                         WS-STEP-RETURN-CODE.
040900     IF WS-STEP-RETURN-CODE = +4
041000         MOVE "NOT-FOUND" TO DTL-STATUS
041100         ADD +1 TO NOTFOUND-COUNT
041200         GO TO 230-ADVANCE-CURRENT-DATE.
041300     IF WS-STEP-RETURN-CODE NOT = ZERO
041400         MOVE "FAILED" TO DTL-STATUS
041500         PERFORM 220-RECORD-FAILED-DATE THRU 220-EXIT
041600         GO TO 230-ADVANCE-CURRENT-DATE.
041700
041800     MOVE "SUCCESS" TO DTL-STATUS.
041900     ADD +1 TO SUCCESS-COUNT.
042000
042100 230-ADVANCE-CURRENT-DATE.
042200     PERFORM 700-WRITE-DETAIL-RTN THRU 700-EXIT.
042300     PERFORM 260-INCREMENT-DATE-RTN THRU 260-EXIT.
042400 200-EXIT.
042500     EXIT.
042600
042700****** ADDS THE CURRENT DATE TO THE FAILED-DATE TABLE FOR THE
042800****** TRAILER, UNLESS THE TABLE IS ALREADY FULL.
042900 220-RECORD-FAILED-DATE.
043000     ADD +1 TO FAILURE-COUNT.
043100     IF FAILURE-COUNT > 50
043200         GO TO 220-EXIT.
043300     MOVE WS-CUR-DATE-TEXT TO WS-FAILED-DATE (FAILURE-COUNT).
043400 220-EXIT.
043500     EXIT.
043600
043700****** STEPS WS-CURRENT-DATE-AREA BACK ONE CALENDAR DAY.  CALLED
043800****** REPEATEDLY BY 100-BUILD-DATE-RANGE TO LOCATE THE START
043900****** DATE, AND ONCE FROM 000-HOUSEKEEPING TO DEFAULT THE END
044000****** DATE TO YESTERDAY.
044100 250-DECREMENT-DATE-RTN.
044200     SUBTRACT 1 FROM WS-CUR-DD.
044300     IF WS-CUR-DD > 0
044400         GO TO 250-EXIT.
044500     SUBTRACT 1 FROM WS-CUR-MM.
044600     IF WS-CUR-MM < 1
044700         MOVE 12 TO WS-CUR-MM
044800         SUBTRACT 1 FROM WS-CUR-YYYY.
044900     MOVE WS-CUR-YYYY TO WS-LEAP-YEAR-INPUT.
045000     PERFORM 280-CHECK-LEAP-RTN THRU 280-EXIT.
045100     IF YEAR-IS-LEAP
045200         MOVE 29 TO WS-MONTH-LEN (2)
045300     ELSE
045400         MOVE 28 TO WS-MONTH-LEN (2).
045500     MOVE WS-MONTH-LEN (WS-CUR-MM) TO WS-CUR-DD.
045600 250-EXIT.
045700     EXIT.
045800
045900****** STEPS WS-CURRENT-DATE-AREA FORWARD ONE CALENDAR DAY, USED
046000****** BY 200-PROCESS-ONE-DATE TO WALK START DATE UP TO END DATE.
046100 260-INCREMENT-DATE-RTN.
046200     MOVE WS-CUR-YYYY TO WS-LEAP-YEAR-INPUT.
046300     PERFORM 280-CHECK-LEAP-RTN THRU 280-EXIT.
046400     IF YEAR-IS-LEAP
046500         MOVE 29 TO WS-MONTH-LEN (2)
046600     ELSE
046700         MOVE 28 TO WS-MONTH-LEN (2).
046800
046900     ADD 1 TO WS-CUR-DD.
047000     IF WS-CUR-DD NOT > WS-MONTH-LEN (WS-CUR-MM)
047100         GO TO 260-EXIT.
047200     MOVE 1 TO WS-CUR-DD.
047300     ADD 1 TO WS-CUR-MM.
047400     IF WS-CUR-MM NOT > 12
047500         GO TO 260-EXIT.
047600     MOVE 1 TO WS-CUR-MM.
047700     ADD 1 TO WS-CUR-YYYY.
047800 260-EXIT.
047900     EXIT.
048000
048100****** 042601 RDM - CORRECTED CENTURY-DIVISIBLE RULE (1900 NOT
048200****** LEAP, 2000 LEAP).  REMAINDERS ARE TAKEN THE OLD WAY -
048300****** N - (N / D) * D - SINCE INTEGER DIVIDE TRUNCATES.
048400 280-CHECK-LEAP-RTN.
048500     MOVE "N" TO WS-LEAP-SW.
048600     COMPUTE WS-MOD-4 = WS-LEAP-YEAR-INPUT -
048700                        (WS-LEAP-YEAR-INPUT / 4) * 4.
048800     IF WS-MOD-4 NOT = 0
048900         GO TO 280-EXIT.
049000     COMPUTE WS-MOD-100 = WS-LEAP-YEAR-INPUT -
049100                          (WS-LEAP-YEAR-INPUT / 100) * 100.
049200     IF WS-MOD-100 NOT = 0
049300         MOVE "Y" TO WS-LEAP-SW
049400         GO TO 280-EXIT.
049500     COMPUTE WS-MOD-400 = WS-LEAP-YEAR-INPUT -
049600                          (WS-LEAP-YEAR-INPUT / 400) * 400.
049700     IF WS-MOD-400 = 0
049800         MOVE "Y" TO WS-LEAP-SW.
049900 280-EXIT.
050000     EXIT.
050100
050200 600-WRITE-HEADING-RTN.
050300     MOVE "600-WRITE-HEADING-RTN" TO PARA-NAME.
050400     WRITE RPT-REC FROM WS-HDR-REC
050500         AFTER ADVANCING TOP-OF-FORM.
050600     WRITE RPT-REC FROM WS-RANGE-REC
050700         AFTER ADVANCING 1.
050800     WRITE RPT-REC FROM WS-COLM-HDR-REC
050900         AFTER ADVANCING 2.
051000 600-EXIT.
051100     EXIT.
051200
051300 700-WRITE-DETAIL-RTN.
051400     MOVE "700-WRITE-DETAIL-RTN" TO PARA-NAME.
051500     WRITE RPT-REC FROM WS-DETAIL-REC
051600         AFTER ADVANCING 1.
051700 700-EXIT.
051800     EXIT.
051900
052000 900-CLEANUP.
052100     MOVE "900-CLEANUP" TO PARA-NAME.
052200     MOVE SUCCESS-COUNT  TO TRL-SUCCESS-COUNT.
052300     MOVE NOTFOUND-COUNT TO TRL-NOTFOUND-COUNT.
052400     MOVE FAILURE-COUNT  TO TRL-FAILURE-COUNT.
052500     WRITE RPT-REC FROM WS-TRAILER-REC
052600         AFTER ADVANCING 2.
052700
052800     IF FAILURE-COUNT > 0
052900         MOVE 1 TO WS-LOOP-NDX
053000         PERFORM 920-WRITE-FAILED-DATE THRU 920-EXIT
053100                 UNTIL WS-LOOP-NDX > FAILURE-COUNT
053200                 OR WS-LOOP-NDX > 50.
053300
053400     CLOSE RUNSUMRY-FILE, SYSOUT.
053500     DISPLAY "** DATES PROCESSED **".
053600     DISPLAY DATES-PROCESSED.
053700     DISPLAY "** SUCCESS / NOT-FOUND / FAILED **".
053800     DISPLAY SUCCESS-COUNT.
053900     DISPLAY NOTFOUND-COUNT.
054000     DISPLAY FAILURE-COUNT.
054100     DISPLAY "******** NORMAL END OF JOB HMDRIV ********".
054200 900-EXIT.
054300     EXIT.
054400
054500****** WRITES ONE "FAILED DATE:" LINE PER ENTRY IN THE TABLE -
054600****** CALLED ONLY WHEN FAILURE-COUNT IS POSITIVE, FROM 900.
054700 920-WRITE-FAILED-DATE.
054800     MOVE WS-FAILED-DATE (WS-LOOP-NDX) TO FDR-DATE.
054900     WRITE RPT-REC FROM WS-FAILED-DATE-REC
055000         AFTER ADVANCING 1.
055100     ADD +1 TO WS-LOOP-NDX.
055200 920-EXIT.
055300     EXIT.
055400
055500 1000-ABEND-RTN.
055600     MOVE ABEND-REASON TO SYSOUT-REC.
055700     WRITE SYSOUT-REC.
055800     CLOSE CNTLCARD-FILE, RUNSUMRY-FILE, SYSOUT.
055900     DISPLAY "*** ABNORMAL END OF JOB-HMDRIV ***" UPON CONSOLE.
056000     STOP RUN.
