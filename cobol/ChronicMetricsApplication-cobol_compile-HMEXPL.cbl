000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HMEXPL.
000300 AUTHOR. RHONDA MILLS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/25/98.
000600 DATE-COMPILED. 08/25/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM BUILDS THE PLAIN-LANGUAGE PATIENT
001200*          EXPLANATION FOR ONE PROCESSED-METRICS RECORD.  IT
001300*          LISTS THE ACTIVE ANOMALY FLAGS, CALLS THE OUTSIDE
001400*          EXPLANATION SERVICE, AND FALLS BACK TO THE FIXED
001500*          MESSAGE WHENEVER THE SERVICE ERRORS, FAILS, OR
001600*          REPORTS THROTTLING.  EVERY STORED EXPLANATION IS
001700*          GUARANTEED TO END WITH THE MEDICAL DISCLAIMER.
001800*
001900*          CALL 'EXPLSVC' IS AN OUTSIDE SERVICE CALL MAINTAINED
002000*          BY THE SYSTEMS GROUP - NO SOURCE SHIPS WITH THIS
002100*          PROGRAM, SAME AS CALL 'DTEVAL' ELSEWHERE IN THE SUITE.
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*
002600* 082598 RDM  ORIGINAL PROGRAM.
002700* 091598 RDM  ADDED THE EXTENDED TEMPLATE FOR ANOMALOUS DAYS.
002800* 121599 RDM  Y2K - NO DATE ARITHMETIC IN THIS PROGRAM, NO       Y2K199912
002900*              CHANGE REQUIRED, ENTRY LOGGED FOR THE AUDIT TRAIL.
003000* 052500 KT   REQ 3310 - THROTTLING KEYWORD SCAN NOW CASE-
003100*              INSENSITIVE PER VENDOR ERROR TEXT CHANGE.
003200* 071203 RDM  REQ 4705 - DISCLAIMER GUARANTEE REWRITTEN, EMPTY
003300*              EXPLANATION NOW GETS THE "CANNOT INTERPRET" TEXT.
003400* 090710 KT   REQ 5877 - RUN-LOG PREVIEW NOW CALLS 'STRLTH'
003500*              INSTEAD OF THE OLD FIXED 80-CHAR TRUNCATION.
003600* 061517 RDM  REQ 6722 - N/A SUBSTITUTION ADDED FOR MISSING
003700*              METRICS IN THE REQUEST TEXT (250-BUILD-REQUEST).
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT PROCMET-FILE
005200     ASSIGN TO UT-S-PROCMET
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS IFCODE.
005500
005600     SELECT EXPLREC-FILE
005700     ASSIGN TO UT-S-EXPLREC
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 130 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SYSOUT-REC.
006900 01  SYSOUT-REC  PIC X(130).
007000
007100 FD  PROCMET-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 170 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS PROCESSED-METRICS-REC.
007700 01  PROCESSED-METRICS-REC.
007800     COPY PROCMET.
007900
008000 FD  EXPLREC-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 600 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS EXPLANATION-REC.
008600 01  EXPLANATION-REC.
008700     COPY EXPLREC.
008800
008900 WORKING-STORAGE SECTION.
009000
009100 01  FILE-STATUS-CODES.
009200     05  IFCODE                  PIC X(2).
009300         88  CODE-READ               VALUE SPACES.
009400         88  NO-MORE-DATA            VALUE "10".
009500     05  OFCODE                  PIC X(2).
009600         88  CODE-WRITE              VALUE SPACES.
009700
009800****** THE FIXED FLAG-LABEL LIST, IN THE ORDER THE ANALYTICS DESK
009900****** WANTS THEM REPORTED ON THE PATIENT NARRATIVE.
010000****** WS-FLAG-LABEL-LEN HOLDS EACH LABEL'S TRUE LENGTH SO STRING
010100****** CAN PULL AN EXACT SUBSTRING WITHOUT TRAILING FILLER BLANKS.
010200 01  WS-FLAG-LABEL-TABLE.
010300     05  WS-FLAG-LABEL-ENTRY OCCURS 6 TIMES
010400                            INDEXED BY WS-FLAG-NDX.
010500         10  WS-FLAG-LABEL       PIC X(18).
010600         10  WS-FLAG-LABEL-LEN   PIC S9(2) COMP.
010700         10  WS-FLAG-IS-SET      PIC X(01).
011100
011200****** THE FIVE THROTTLING KEYWORDS, EACH WITH ITS TRUE LENGTH
011300****** AND THE LAST STARTING POSITION A MATCH CAN BEGIN AT
011400****** WITHIN AN 80-BYTE SCAN FIELD - REQ 3310.
011500 01  WS-THROTTLE-KEYWORD-TABLE.
011600     05  WS-THROTTLE-ENTRY OCCURS 5 TIMES
011700                           INDEXED BY WS-THROTTLE-NDX.
011800         10  WS-THROTTLE-WORD    PIC X(17).
011900         10  WS-THROTTLE-LEN     PIC S9(2) COMP.
012000         10  WS-THROTTLE-LASTPOS PIC S9(3) COMP.
012100
012200 01  WS-BUILD-AREAS.
012300     05  WS-REQUEST-TEXT         PIC X(500).
012400     05  WS-REQUEST-PTR          PIC S9(4) COMP.
012500     05  WS-SERVICE-RESULT-TEXT  PIC X(400).
012600     05  WS-SERVICE-STATUS       PIC X(01).
012700         88  WS-SERVICE-OK           VALUE "Y".
012800     05  WS-SERVICE-ERROR-TEXT   PIC X(80).
013200 01  WS-ERROR-TEXT-UPPER-AREA.
013300     05  WS-ERROR-TEXT-UPPER    PIC X(80).
013600
013700****** REDEFINE #1 - TRUNCATED PATIENT-ID FOR SYSOUT MESSAGES.
013800 01  WS-PATIENT-ID-AREA.
013900     05  WS-PATIENT-ID-TEXT      PIC X(30).
014000 01  WS-PATIENT-ID-DISPLAY-VIEW REDEFINES WS-PATIENT-ID-AREA.
014100     05  WS-PATIENT-ID-SHORT     PIC X(20).
014200     05  FILLER                  PIC X(10).
014300
014400 01  WS-METRIC-TEXT-AREAS.
014500     05  WS-HRV-TEXT             PIC X(10) VALUE SPACES.
014600     05  WS-RESTING-HR-TEXT      PIC X(10) VALUE SPACES.
014700     05  WS-SLEEP-SCORE-TEXT     PIC X(10) VALUE SPACES.
014800     05  WS-STEPS-TEXT           PIC X(10) VALUE SPACES.
014900     05  WS-HRV-EDIT             PIC -99999.99.
015000     05  WS-RESTING-HR-EDIT      PIC -99999.99.
015100     05  WS-SLEEP-SCORE-EDIT     PIC -999.99.
015200     05  WS-STEPS-EDIT           PIC -9999999.
015300
015400 77  WS-SCAN-POS                 PIC S9(3) COMP.
015500 01  WS-THROTTLE-FOUND-SW        PIC X(01) VALUE "N".
015600     88  THROTTLE-WORD-FOUND         VALUE "Y".
015700
015800 77  WS-EXPL-LENGTH              PIC S9(4) COMP.
015900 01  WS-DISCLAIMER-FOUND-SW      PIC X(01) VALUE "N".
016000     88  DISCLAIMER-IS-PRESENT       VALUE "Y".
016100 01  WS-DISCLAIMER-KEY-PHRASE    PIC X(30) VALUE
016200     "SUBSTITUTE FOR PROFESSIONAL ME".
016300 01  WS-DISCLAIMER-KEY-LEN       PIC S9(2) COMP VALUE +30.
016400 01  WS-DISCLAIMER-LASTPOS       PIC S9(3) COMP.
016500
016600 01  WS-DISCLAIMER-TEXT          PIC X(92) VALUE
016700     "THIS EXPLANATION IS INFORMATIONAL ONLY AND IS NOT A SUBSTIT
016800-    "UTE FOR PROFESSIONAL MEDICAL ADVICE.".
016900 01  WS-DISCLAIMER-LEN           PIC S9(3) COMP VALUE +92.
017000
017100 01  WS-FALLBACK-MESSAGE         PIC X(130) VALUE
017200     "A PERSONALIZED EXPLANATION COULD NOT BE GENERATED FOR TODA
017300-    "Y'S METRICS. PLEASE REVIEW YOUR NUMBERS WITH YOUR CARE TEAM
017400-    " AS NEEDED.".
017500 01  WS-NO-INTERPRET-TEXT        PIC X(60) VALUE
017600     "UNABLE TO INTERPRET TODAY'S METRICS RIGHT NOW.".
017700
017800 01  WS-PREVIEW-AREA.
017900     05  WS-PREVIEW-TEXT         PIC X(400).
018000 77  WS-PREVIEW-LENGTH           PIC S9(4) COMP.
018100 01  WS-PREVIEW-LINE             PIC X(130).
018200
018300 01  COUNTERS-AND-ACCUMULATORS.
018400     05  RECORDS-READ            PIC S9(9) COMP.
018500     05  RECORDS-WRITTEN         PIC S9(9) COMP.
018600     05  FALLBACK-COUNT          PIC S9(7) COMP.
018700     05  RETURN-CD               PIC S9(4) COMP.
018800
018900 01  MISC-WS-FLDS.
019000     05  TARGET-FOUND-SW         PIC X(01) VALUE "N".
019100         88  TARGET-ROW-FOUND        VALUE "Y".
019200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
019300         88  NO-MORE-DATA-ROWS       VALUE "N".
019400
019500     COPY ABENDREC.
019600
019700 LINKAGE SECTION.
019800 01  LK-PATIENT-ID               PIC X(30).
019900 01  LK-TARGET-DATE              PIC X(10).
020000 01  LK-RETURN-CODE              PIC S9(4) COMP.
020100
020200 PROCEDURE DIVISION USING LK-PATIENT-ID, LK-TARGET-DATE,
020300                          LK-RETURN-CODE.
020400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020500     PERFORM 100-FIND-TARGET-RTN THRU 100-EXIT
020600             UNTIL NO-MORE-DATA-ROWS OR TARGET-ROW-FOUND.
020700
020800     IF TARGET-ROW-FOUND
020900         PERFORM 200-BUILD-FLAGS-TEXT-RTN THRU 200-EXIT
021000         PERFORM 250-BUILD-REQUEST-RTN THRU 250-EXIT
021100         PERFORM 300-CALL-EXPLANATION-SVC THRU 300-EXIT
021200         PERFORM 350-APPLY-FALLBACK-RTN THRU 350-EXIT
021300         PERFORM 400-APPLY-DISCLAIMER-RTN THRU 400-EXIT
021400         PERFORM 500-WRITE-EXPLANATION-RTN THRU 500-EXIT
021500         MOVE ZERO TO RETURN-CD
021600     ELSE
021700         MOVE "*** NOT-FOUND - NO PROCESSED RECORD FOR DATE"
021800                                   TO ABEND-REASON
021850         MOVE ABEND-REASON TO SYSOUT-REC
021860         WRITE SYSOUT-REC
021900         MOVE +4 TO RETURN-CD.
022000
022100     PERFORM 900-CLEANUP THRU 900-EXIT.
022200     MOVE RETURN-CD TO LK-RETURN-CODE.
022300     GOBACK.
022400
022500 000-HOUSEKEEPING.
022600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022700     DISPLAY "******** BEGIN JOB HMEXPL ********".
022800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022900     MOVE LK-PATIENT-ID TO WS-PATIENT-ID-TEXT.
023000     DISPLAY "** TARGET PATIENT ** " WS-PATIENT-ID-SHORT.
023100     DISPLAY "** TARGET DATE    ** " LK-TARGET-DATE.
023200
023300     MOVE "LOW HRV"             TO WS-FLAG-LABEL (1).
023400     MOVE +7                    TO WS-FLAG-LABEL-LEN (1).
023500     MOVE "HIGH RESTING HR"     TO WS-FLAG-LABEL (2).
023600     MOVE +15                   TO WS-FLAG-LABEL-LEN (2).
023700     MOVE "LOW SLEEP SCORE"     TO WS-FLAG-LABEL (3).
023800     MOVE +15                   TO WS-FLAG-LABEL-LEN (3).
023900     MOVE "LOW RECOVERY INDEX"  TO WS-FLAG-LABEL (4).
024000     MOVE +18                   TO WS-FLAG-LABEL-LEN (4).
024100     MOVE "LOW MOVEMENT INDEX"  TO WS-FLAG-LABEL (5).
024200     MOVE +18                   TO WS-FLAG-LABEL-LEN (5).
024300     MOVE "LOW STEPS"           TO WS-FLAG-LABEL (6).
024400     MOVE +9                    TO WS-FLAG-LABEL-LEN (6).
024500
024600     MOVE "THROTTLING"          TO WS-THROTTLE-WORD (1).
024700     MOVE +10                   TO WS-THROTTLE-LEN (1).
024800     MOVE "TOO MANY REQUESTS"   TO WS-THROTTLE-WORD (2).
024900     MOVE +17                   TO WS-THROTTLE-LEN (2).
025000     MOVE "TIMEOUT"             TO WS-THROTTLE-WORD (3).
025100     MOVE +7                    TO WS-THROTTLE-LEN (3).
025200     MOVE "TIMED OUT"           TO WS-THROTTLE-WORD (4).
025300     MOVE +9                    TO WS-THROTTLE-LEN (4).
025400     MOVE "RATE EXCEEDED"       TO WS-THROTTLE-WORD (5).
025500     MOVE +13                   TO WS-THROTTLE-LEN (5).
025600     SET WS-THROTTLE-NDX TO 1.
025700 000-LASTPOS-LOOP.
025800     IF WS-THROTTLE-NDX > 5
025900         GO TO 000-LASTPOS-DONE.
026000     COMPUTE WS-THROTTLE-LASTPOS (WS-THROTTLE-NDX) =
026100             81 - WS-THROTTLE-LEN (WS-THROTTLE-NDX).
026200     SET WS-THROTTLE-NDX UP BY 1.
026300     GO TO 000-LASTPOS-LOOP.
026400 000-LASTPOS-DONE.
026500     COMPUTE WS-DISCLAIMER-LASTPOS = 401 - WS-DISCLAIMER-KEY-LEN.
026600
026700     OPEN INPUT PROCMET-FILE.
026800     OPEN OUTPUT EXPLREC-FILE.
026900     OPEN OUTPUT SYSOUT.
027000 000-EXIT.
027100     EXIT.
027200
027300 100-FIND-TARGET-RTN.
027400     READ PROCMET-FILE
027500         AT END
027600         MOVE "N" TO MORE-DATA-SW
027700         GO TO 100-EXIT
027800     END-READ.
027900     ADD +1 TO RECORDS-READ.
028000     IF PM-PATIENT-ID = LK-PATIENT-ID
028100        AND PM-DATE = LK-TARGET-DATE
028200         MOVE "Y" TO TARGET-FOUND-SW.
028300 100-EXIT.
028400     EXIT.
028500
028600****** RULE 1 - BUILDS THE COMMA-JOINED ACTIVE-FLAG LABEL LIST,
028700****** OR "NO SPECIFIC FLAGS" WHEN NONE ARE SET.
028800 200-BUILD-FLAGS-TEXT-RTN.
028900     MOVE "N" TO WS-FLAG-IS-SET (1), WS-FLAG-IS-SET (2),
029000                 WS-FLAG-IS-SET (3), WS-FLAG-IS-SET (4),
029100                 WS-FLAG-IS-SET (5), WS-FLAG-IS-SET (6).
029200     IF PM-LOW-HRV      MOVE "Y" TO WS-FLAG-IS-SET (1).
029300     IF PM-HIGH-RHR     MOVE "Y" TO WS-FLAG-IS-SET (2).
029400     IF PM-LOW-SLEEP    MOVE "Y" TO WS-FLAG-IS-SET (3).
029500     IF PM-LOW-RECOVERY MOVE "Y" TO WS-FLAG-IS-SET (4).
029600     IF PM-LOW-MOVEMENT MOVE "Y" TO WS-FLAG-IS-SET (5).
029700     IF PM-LOW-STEPS    MOVE "Y" TO WS-FLAG-IS-SET (6).
029800
029900     MOVE SPACES TO EX-FLAGS-TEXT.
030000     MOVE 1 TO WS-REQUEST-PTR.
030100     SET WS-FLAG-NDX TO 1.
030200 200-LABEL-LOOP.
030300     IF WS-FLAG-NDX > 6
030400         GO TO 200-LABEL-DONE.
030500     IF WS-FLAG-IS-SET (WS-FLAG-NDX) = "Y"
030600         IF WS-REQUEST-PTR > 1
030700             STRING ", " DELIMITED BY SIZE
030800                    INTO EX-FLAGS-TEXT WITH POINTER WS-REQUEST-PTR
030900         END-IF
031000         STRING WS-FLAG-LABEL (WS-FLAG-NDX)
031100                (1 : WS-FLAG-LABEL-LEN (WS-FLAG-NDX))
031200                DELIMITED BY SIZE
031300                INTO EX-FLAGS-TEXT WITH POINTER WS-REQUEST-PTR.
031400     SET WS-FLAG-NDX UP BY 1.
031500     GO TO 200-LABEL-LOOP.
031600 200-LABEL-DONE.
031700     IF WS-REQUEST-PTR = 1
031800         MOVE "NO SPECIFIC FLAGS" TO EX-FLAGS-TEXT.
031900 200-EXIT.
032000     EXIT.
032100
032200****** RULE 2 - SELECTS THE BRIEF OR EXTENDED TEMPLATE AND
032300****** SUBSTITUTES N/A FOR ANY MISSING METRIC - REQ 6722.
032400 250-BUILD-REQUEST-RTN.
032500     IF PM-HRV-IS-PRESENT
032600         MOVE PM-HRV TO WS-HRV-EDIT
032700         MOVE WS-HRV-EDIT TO WS-HRV-TEXT
032800     ELSE
032900         MOVE "N/A" TO WS-HRV-TEXT.
033000
033100     IF PM-RHR-IS-PRESENT
033200         MOVE PM-RESTING-HR TO WS-RESTING-HR-EDIT
033300         MOVE WS-RESTING-HR-EDIT TO WS-RESTING-HR-TEXT
033400     ELSE
033500         MOVE "N/A" TO WS-RESTING-HR-TEXT.
033600
033700     IF PM-SLEEP-IS-PRESENT
033800         MOVE PM-SLEEP-SCORE TO WS-SLEEP-SCORE-EDIT
033900         MOVE WS-SLEEP-SCORE-EDIT TO WS-SLEEP-SCORE-TEXT
034000     ELSE
034100         MOVE "N/A" TO WS-SLEEP-SCORE-TEXT.
034200
034300     IF PM-STEPS-IS-PRESENT
034400         MOVE PM-STEPS TO WS-STEPS-EDIT
034500         MOVE WS-STEPS-EDIT TO WS-STEPS-TEXT
034600     ELSE
034700         MOVE "N/A" TO WS-STEPS-TEXT.
034800
034900     MOVE SPACES TO WS-REQUEST-TEXT.
035000     MOVE 1 TO WS-REQUEST-PTR.
035100     IF PM-ANOMALOUS
035200         STRING "ANOMALOUS DAY - SEVERITY " DELIMITED BY SIZE
035300                PM-ANOMALY-SEVERITY DELIMITED BY SIZE
035400                " - FLAGS: " DELIMITED BY SIZE
035500                EX-FLAGS-TEXT DELIMITED BY SIZE
035600                " - HRV " DELIMITED BY SIZE
035700                WS-HRV-TEXT DELIMITED BY SIZE
035800                " RHR " DELIMITED BY SIZE
035900                WS-RESTING-HR-TEXT DELIMITED BY SIZE
036000                " SLEEP " DELIMITED BY SIZE
036100                WS-SLEEP-SCORE-TEXT DELIMITED BY SIZE
036200                " STEPS " DELIMITED BY SIZE
036300                WS-STEPS-TEXT DELIMITED BY SIZE
036400                INTO WS-REQUEST-TEXT WITH POINTER WS-REQUEST-PTR
036500     ELSE
036600         STRING "SUMMARY - HRV " DELIMITED BY SIZE
036700                WS-HRV-TEXT DELIMITED BY SIZE
036800                " RHR " DELIMITED BY SIZE
036900                WS-RESTING-HR-TEXT DELIMITED BY SIZE
037000                " SLEEP " DELIMITED BY SIZE
037100                WS-SLEEP-SCORE-TEXT DELIMITED BY SIZE
037200                " STEPS " DELIMITED BY SIZE
037300                WS-STEPS-TEXT DELIMITED BY SIZE
037400                INTO WS-REQUEST-TEXT WITH POINTER WS-REQUEST-PTR.
037500 250-EXIT.
037600     EXIT.
037700
037800****** CALLS THE OUTSIDE EXPLANATION SERVICE.  NO SOURCE SHIPS
037900****** FOR 'EXPLSVC' - SEE REMARKS.
038000 300-CALL-EXPLANATION-SVC.
038100     MOVE SPACES TO WS-SERVICE-RESULT-TEXT, WS-SERVICE-ERROR-TEXT.
038200     MOVE "N" TO WS-SERVICE-STATUS.
038300     CALL "EXPLSVC" USING WS-REQUEST-TEXT, WS-SERVICE-RESULT-TEXT,
038400                          WS-SERVICE-STATUS, WS-SERVICE-ERROR-TEXT.
038500 300-EXIT.
038600     EXIT.
038700
038800****** RULE 3 - FALLBACK WHENEVER THE SERVICE ERRORS, RETURNS
038900****** NON-SUCCESS, OR ITS ERROR TEXT CARRIES A THROTTLE WORD.
039000 350-APPLY-FALLBACK-RTN.
039100     IF WS-SERVICE-OK
039200         PERFORM 360-SCAN-THROTTLE-RTN THRU 360-EXIT
039300     ELSE
039400         MOVE "Y" TO WS-THROTTLE-FOUND-SW.
039500
039600     IF THROTTLE-WORD-FOUND
039700         MOVE WS-FALLBACK-MESSAGE TO EX-EXPLANATION
039800         MOVE "FALLBACK" TO EX-STATUS
039900         ADD +1 TO FALLBACK-COUNT
040000     ELSE
040100         MOVE WS-SERVICE-RESULT-TEXT TO EX-EXPLANATION
040200         MOVE "OK" TO EX-STATUS.
040300 350-EXIT.
040400     EXIT.
040500
040600****** SCANS THE SERVICE ERROR TEXT FOR A THROTTLE KEYWORD,
040700****** CASE-INSENSITIVE - REQ 3310.  AN UPPERCASED COPY IS MADE
040800****** SINCE THE VENDOR TEXT ARRIVES IN MIXED CASE.
040900 360-SCAN-THROTTLE-RTN.
041000     MOVE "N" TO WS-THROTTLE-FOUND-SW.
041100     IF WS-SERVICE-ERROR-TEXT = SPACES
041200         GO TO 360-EXIT.
041300     MOVE WS-SERVICE-ERROR-TEXT TO WS-ERROR-TEXT-UPPER.
041400     INSPECT WS-ERROR-TEXT-UPPER CONVERTING
041500        "abcdefghijklmnopqrstuvwxyz" TO
041600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
041700     SET WS-THROTTLE-NDX TO 1.
041800 360-WORD-LOOP.
041900     IF WS-THROTTLE-NDX > 5
042000         GO TO 360-EXIT.
042100     MOVE 1 TO WS-SCAN-POS.
042200 360-POS-LOOP.
042300     IF WS-SCAN-POS > WS-THROTTLE-LASTPOS (WS-THROTTLE-NDX)
042400         GO TO 360-NEXT-WORD.
042500     IF WS-ERROR-TEXT-UPPER
042600          (WS-SCAN-POS : WS-THROTTLE-LEN (WS-THROTTLE-NDX))
042700          = WS-THROTTLE-WORD (WS-THROTTLE-NDX)
042800            (1 : WS-THROTTLE-LEN (WS-THROTTLE-NDX))
042900         MOVE "Y" TO WS-THROTTLE-FOUND-SW
043000         GO TO 360-EXIT.
043100     ADD +1 TO WS-SCAN-POS.
043200     GO TO 360-POS-LOOP.
043300 360-NEXT-WORD.
043400     SET WS-THROTTLE-NDX UP BY 1.
043500     GO TO 360-WORD-LOOP.
043600 360-EXIT.
043700     EXIT.
043800
043900****** RULE 4 - GUARANTEES EVERY STORED EXPLANATION ENDS WITH
044000****** THE DISCLAIMER.  AN EMPTY EXPLANATION IS REPLACED BY THE
044100****** FIXED "CANNOT INTERPRET" TEXT BEFORE THE DISCLAIMER IS
044200****** CHECKED - REQ 4705.
044300 400-APPLY-DISCLAIMER-RTN.
044400     MOVE "400-APPLY-DISCLAIMER-RTN" TO PARA-NAME.
044500     IF EX-EXPLANATION = SPACES
044600         MOVE WS-NO-INTERPRET-TEXT TO EX-EXPLANATION.
044700
044800     PERFORM 410-CHECK-DISCLAIMER-RTN THRU 410-EXIT.
044900     IF NOT DISCLAIMER-IS-PRESENT
045000         PERFORM 420-APPEND-DISCLAIMER-RTN THRU 420-EXIT.
045100 400-EXIT.
045200     EXIT.
045300
045400****** SUBSTRING-SEARCHES EX-EXPLANATION FOR A FIXED PHRASE
045500****** UNIQUE TO THE DISCLAIMER SENTENCE.
045600 410-CHECK-DISCLAIMER-RTN.
045700     MOVE "N" TO WS-DISCLAIMER-FOUND-SW.
045800     MOVE 1 TO WS-SCAN-POS.
045900 410-POS-LOOP.
046000     IF WS-SCAN-POS > WS-DISCLAIMER-LASTPOS
046100         GO TO 410-EXIT.
046200     IF EX-EXPLANATION (WS-SCAN-POS : WS-DISCLAIMER-KEY-LEN)
046300          = WS-DISCLAIMER-KEY-PHRASE (1 : WS-DISCLAIMER-KEY-LEN)
046400         MOVE "Y" TO WS-DISCLAIMER-FOUND-SW
046500         GO TO 410-EXIT.
046600     ADD +1 TO WS-SCAN-POS.
046700     GO TO 410-POS-LOOP.
046800 410-EXIT.
046900     EXIT.
047000
047100****** APPENDS THE DISCLAIMER RIGHT AFTER THE CURRENT TEXT,
047200****** TRUNCATING THE EXPLANATION IF THE TWO TOGETHER WOULD
047300****** OVERRUN THE 400-BYTE FIELD.
047400 420-APPEND-DISCLAIMER-RTN.
047500     CALL "STRLTH" USING EX-EXPLANATION, WS-EXPL-LENGTH.
047600     IF WS-EXPL-LENGTH + 1 + WS-DISCLAIMER-LEN > 400
047700         COMPUTE WS-EXPL-LENGTH = 400 - WS-DISCLAIMER-LEN - 1.
047800     MOVE 1 TO WS-SCAN-POS.
047900     COMPUTE WS-SCAN-POS = WS-EXPL-LENGTH + 1.
048000     STRING SPACE DELIMITED BY SIZE
048100            WS-DISCLAIMER-TEXT DELIMITED BY SIZE
048200            INTO EX-EXPLANATION WITH POINTER WS-SCAN-POS.
048300 420-EXIT.
048400     EXIT.
048500
048600 500-WRITE-EXPLANATION-RTN.
048700     MOVE "500-WRITE-EXPLANATION-RTN" TO PARA-NAME.
048750     MOVE PM-PATIENT-ID     TO EX-PATIENT-ID.
048760     MOVE PM-DATE           TO EX-DATE.
048770     MOVE PM-HRV            TO EX-HRV.
048780     MOVE PM-RESTING-HR     TO EX-RESTING-HR.
048790     MOVE PM-SLEEP-SCORE    TO EX-SLEEP-SCORE.
048795     MOVE PM-STEPS          TO EX-STEPS.
048796     MOVE PM-IS-ANOMALOUS   TO EX-IS-ANOMALOUS.
048797     MOVE PM-ANOMALY-SEVERITY TO EX-SEVERITY.
048800     WRITE EXPLANATION-REC.
048900     ADD +1 TO RECORDS-WRITTEN.
049000
049100     CALL "STRLTH" USING EX-EXPLANATION, WS-PREVIEW-LENGTH.
049200     IF WS-PREVIEW-LENGTH > 200
049300         MOVE EX-EXPLANATION (1 : 200) TO WS-PREVIEW-LINE
049400         DISPLAY "** EXPLANATION PREVIEW ** " WS-PREVIEW-LINE "..."
049500     ELSE
049600         MOVE EX-EXPLANATION (1 : WS-PREVIEW-LENGTH) TO WS-PREVIEW-LINE
049700         DISPLAY "** EXPLANATION PREVIEW ** " WS-PREVIEW-LINE.
049800 500-EXIT.
049900     EXIT.
050000
050100 700-CLOSE-FILES.
050200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
050300     CLOSE PROCMET-FILE, EXPLREC-FILE, SYSOUT.
050400 700-EXIT.
050500     EXIT.
050600
050700 900-CLEANUP.
050800     MOVE "900-CLEANUP" TO PARA-NAME.
050900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051000     DISPLAY "** RECORDS READ **".
051100     DISPLAY RECORDS-READ.
051200     DISPLAY "** RECORDS WRITTEN **".
051300     DISPLAY RECORDS-WRITTEN.
051400     DISPLAY "** FALLBACKS APPLIED **".
051500     DISPLAY FALLBACK-COUNT.
051600     DISPLAY "******** NORMAL END OF JOB HMEXPL ********".
051700 900-EXIT.
051800     EXIT.
