000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STRLTH.
000300 AUTHOR. RHONDA MILLS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/02/98.
000600 DATE-COMPILED. 09/02/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          RETURNS THE LENGTH OF THE NON-BLANK PORTION OF
001200*          TEXT1, SCANNING FROM THE RIGHT.  CALLED BY HMEXPL
001300*          TO SIZE THE RUN-LOG PREVIEW OF THE NARRATIVE TEXT
001400*          BEFORE IT DECIDES WHETHER TO TRUNCATE IT.
001500*
001600******************************************************************
001700*CHANGE LOG.
001800*
001900* 090298 RDM  ORIGINAL SUBPROGRAM.
002000* 121599 RDM  Y2K - NO DATE FIELDS IN THIS MEMBER, NO CHANGE     Y2K199912
002100*              REQUIRED, ENTRY LOGGED FOR THE AUDIT TRAIL.
002200* 061807 KT   REQ 4890 - DROPPED FUNCTION REVERSE/INSPECT, THE
002300*              SHOP STANDARD NOW IS A PLAIN BACKWARD-SCAN LOOP.
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400
003500 77  WS-SCAN-NDX                 PIC S9(4) COMP.
003600 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
003700     88  NON-BLANK-FOUND             VALUE "Y".
003800
003900 01  WS-TEXT-WORK-AREA.
004000     05  WS-TEXT-BYTES           PIC X(255).
004100****** REDEFINE #1 - CHARACTER TABLE VIEW OF THE TEXT SO EACH
004200****** BYTE CAN BE TESTED ONE AT A TIME ON THE BACKWARD SCAN.
004300 01  WS-TEXT-TABLE-VIEW REDEFINES WS-TEXT-WORK-AREA.
004400     05  WS-TEXT-CHAR    OCCURS 255 TIMES
004500                         PIC X(01).
004600
005300 01  WS-ZERO-LENGTH-FLAG          PIC X(01) VALUE "N".
006000
006100 LINKAGE SECTION.
006200 01  TEXT1                        PIC X(255).
006300 01  RETURN-LTH                   PIC S9(4) COMP.
006400
006500 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006600     MOVE TEXT1 TO WS-TEXT-WORK-AREA.
006700     MOVE "N" TO WS-FOUND-SW.
006800     MOVE 255 TO WS-SCAN-NDX.
006900
007000 100-BACKWARD-SCAN.
007100     IF WS-SCAN-NDX < 1
007200         GO TO 100-EXIT.
007300     IF WS-TEXT-CHAR (WS-SCAN-NDX) NOT = SPACE
007400         MOVE "Y" TO WS-FOUND-SW
007500         GO TO 100-EXIT.
007600     SUBTRACT 1 FROM WS-SCAN-NDX.
007700     GO TO 100-BACKWARD-SCAN.
007800 100-EXIT.
007900     EXIT.
008000
008100     IF NON-BLANK-FOUND
008200         MOVE WS-SCAN-NDX TO RETURN-LTH
008300     ELSE
008400         MOVE ZERO TO RETURN-LTH
008500         MOVE "Y" TO WS-ZERO-LENGTH-FLAG.
008600
008700     GOBACK.
