000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HMANOM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/22/98.
000600 DATE-COMPILED. 08/22/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM LOADS UP TO 30 DAYS OF DAILY-METRICS
001200*          HISTORY FOR ONE PATIENT (THE TARGET DAY PLUS THE 29
001300*          DAYS BEFORE IT), COMPUTES 7-DAY TRAILING ROLLING-
001400*          MEDIAN BASELINES FOR THE TARGET DAY ONLY, EVALUATES
001500*          THE SIX ANOMALY FLAG RULES, AND WRITES ONE ENRICHED
001600*          PROCESSED-METRICS RECORD FOR THE TARGET DAY.
001700*
001800*          THE HISTORY TABLE IS LOADED FROM DAILYMET-FILE, WHICH
001900*          IS ALREADY IN ASCENDING DATE ORDER.  WHEN MORE THAN
002000*          30 QUALIFYING ROWS ARE SEEN THE TABLE IS SHIFTED LEFT
002100*          ONE SLOT SO ONLY THE MOST RECENT 30 SURVIVE.
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*
002600* 082298 JS   ORIGINAL PROGRAM.
002700* 100298 JS   ADDED THE SHIFT-TABLE LOGIC WHEN HISTORY EXCEEDS
002800*              30 ROWS FOR A LONG-RUNNING PATIENT.
002900* 121599 JS   Y2K - WS-DATE NOW ACCEPTED AS 4-DIGIT YEAR.        Y2K199912
003000* 042601 RDM  REQ 4233 - WINDOW NOW STOPS AT FIRST TABLE ROW
003100*              RATHER THAN WRAPPING, PER AUDIT FINDING.
003200* 081504 KT   REQ 5550 - RHR BASELINE NOW USES DM-RESTING-HR NOT
003300*              THE RAW NIGHT-RHR FIELD (FOLLOWING THE FALLBACK).
003400* 030911 RDM  REQ 6001 - CALL 'RMEDIAN' REPLACES THE OLD IN-LINE
003500*              AVERAGE-OF-WINDOW CALCULATION FOR ALL 5 METRICS.
003600* 052016 KT   REQ 6980 - SEVERITY COUNT NOW COMP, WAS DISPLAY.
003610* 031822 KT   REQ 7415 - ADDED LK-IS-ANOMALOUS AND LK-SEVERITY TO
003620*              THE CALLING SEQUENCE SO HMDRIV CAN CARRY THE RESULT
003630*              ONTO THE RUN-SUMMARY DETAIL LINE WITHOUT REOPENING
003640*              THE PROCESSED-METRICS FILE.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT DAILYMET-FILE
005100     ASSIGN TO UT-S-DAILYMET
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS IFCODE.
005400
005500     SELECT PROCMET-FILE
005600     ASSIGN TO UT-S-PROCMET
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS OFCODE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 130 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SYSOUT-REC.
006800 01  SYSOUT-REC  PIC X(130).
006900
007000 FD  DAILYMET-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 100 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS DAILY-METRICS-REC.
007600 01  DAILY-METRICS-REC.
007700     COPY DAILYMET.
007800
007900 FD  PROCMET-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 170 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS PROCESSED-METRICS-REC.
008500 01  PROCESSED-METRICS-REC.
008600     COPY PROCMET.
008700
008800 WORKING-STORAGE SECTION.
008900
009000 01  FILE-STATUS-CODES.
009100     05  IFCODE                  PIC X(2).
009200         88  CODE-READ               VALUE SPACES.
009300         88  NO-MORE-DATA            VALUE "10".
009400     05  OFCODE                  PIC X(2).
009500         88  CODE-WRITE              VALUE SPACES.
009600
009700****** THE TRAILING-30-ROW HISTORY TABLE, ASCENDING BY DATE.
009800****** EACH ROW CARRIES THE FULL DAILYMET FIELD LIST.
009900 01  WS-HISTORY-TABLE.
010000     03  WS-HIST-ROW OCCURS 30 TIMES
010100                     INDEXED BY WS-HIST-NDX, WS-SHIFT-NDX.
010200         COPY DAILYMET REPLACING ==DM-== BY ==HT-==.
010300****** REDEFINE #1 - BYTE VIEW OF THE HISTORY TABLE, USED ONLY
010400****** TO BLANK THE WHOLE TABLE AT THE START OF A RUN.
010500 01  WS-HISTORY-TABLE-BYTES REDEFINES WS-HISTORY-TABLE.
010600     05  FILLER                  PIC X(3000).
010700
010800 01  WS-TABLE-CONTROL.
010900     05  TABLE-COUNT             PIC S9(3) COMP.
011000     05  WS-WINDOW-START         PIC S9(3) COMP.
011100     05  WS-TARGET-NDX           PIC S9(3) COMP.
011150
011160****** SCRATCH COUNTER FOR 220-BUILD-WINDOW-RTN ONLY - HOW MANY
011170****** PRESENT VALUES HAVE GONE INTO WS-RMEDIAN-VALUES SO FAR.
011180 77  WS-RMEDIAN-COUNT            PIC S9(3) COMP.
011300
011400****** THE 7-SLOT WORK TABLE PASSED TO CALL 'RMEDIAN'.
011500 01  WS-RMEDIAN-VALUES.
011600     05  WS-RMEDIAN-ENTRY OCCURS 7 TIMES
011700                          PIC S9(7)V99.
011800 01  WS-RMEDIAN-RESULT           PIC S9(7)V99.
011900 01  WS-RMEDIAN-PRESENT-SW       PIC X(01).
012000     88  WS-RMEDIAN-WAS-PRESENT      VALUE "Y".
012010 01  WS-BASELINE-FIELD-NAME      PIC X(15).
012020
012030 01  WS-BASELINE-PRESENT-SWS.
012040     05  WS-HRV-BASELINE-PRESENT      PIC X(01).
012050     05  WS-RHR-BASELINE-PRESENT      PIC X(01).
012060     05  WS-RECOVERY-BASELINE-PRESENT PIC X(01).
012070     05  WS-MOVEMENT-BASELINE-PRESENT PIC X(01).
012080     05  WS-STEPS-BASELINE-PRESENT    PIC X(01).
012090
012100 01  WS-PROCESSED-AT-AREA.
012110     05  WS-PROCESSED-AT-DATE    PIC 9(08).
012115         08  WS-PAD-YYYY         PIC 9(04).
012116         08  WS-PAD-MM           PIC 9(02).
012117         08  WS-PAD-DD           PIC 9(02).
012120     05  WS-PROCESSED-AT-TIME    PIC 9(08).
012121         08  WS-PAT-HH           PIC 9(02).
012122         08  WS-PAT-MN           PIC 9(02).
012123         08  WS-PAT-SS           PIC 9(02).
012124         08  WS-PAT-HS           PIC 9(02).
012130 01  WS-PROCESSED-AT-STAMP       PIC X(19).
012100
012400 01  WS-TARGET-DATE-AREA.
012500     05  WS-TARGET-DATE-TEXT     PIC X(10).
013200
013300****** REDEFINE #2 - TRUNCATED PATIENT-ID FOR SYSOUT MESSAGES.
013400 01  WS-PATIENT-ID-AREA.
013500     05  WS-PATIENT-ID-TEXT      PIC X(30).
013600 01  WS-PATIENT-ID-DISPLAY-VIEW REDEFINES WS-PATIENT-ID-AREA.
013700     05  WS-PATIENT-ID-SHORT     PIC X(20).
013800     05  FILLER                  PIC X(10).
013900
014000 01  COUNTERS-AND-ACCUMULATORS.
014100     05  RECORDS-READ            PIC S9(9) COMP.
014200     05  RECORDS-QUALIFIED       PIC S9(7) COMP.
014300     05  FLAG-COUNT              PIC S9(1) COMP.
014400     05  RETURN-CD               PIC S9(4) COMP.
014500
014600 01  MISC-WS-FLDS.
014700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014800         88  NO-MORE-DATA-ROWS       VALUE "N".
014900     05  TARGET-FOUND-SW         PIC X(01) VALUE "N".
015000         88  TARGET-ROW-FOUND        VALUE "Y".
015100
015200     COPY ABENDREC.
015300
015400 LINKAGE SECTION.
015500 01  LK-PATIENT-ID               PIC X(30).
015600 01  LK-TARGET-DATE              PIC X(10).
015700 01  LK-RETURN-CODE              PIC S9(4) COMP.
015710 01  LK-IS-ANOMALOUS             PIC X(01).
015720 01  LK-SEVERITY                 PIC 9(01).
015800
015900 PROCEDURE DIVISION USING LK-PATIENT-ID, LK-TARGET-DATE,
016000                          LK-RETURN-CODE, LK-IS-ANOMALOUS,
016010                          LK-SEVERITY.
016100     MOVE "N" TO LK-IS-ANOMALOUS.
016110     MOVE ZERO TO LK-SEVERITY.
016120     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 050-LOAD-HISTORY-TABLE THRU 050-EXIT
016300             UNTIL NO-MORE-DATA-ROWS.
016400
016500     IF TABLE-COUNT > 0
016600         MOVE TABLE-COUNT TO WS-TARGET-NDX
016700         SET WS-HIST-NDX TO WS-TARGET-NDX
016800         IF HT-DATE (WS-HIST-NDX) = LK-TARGET-DATE
016900             MOVE "Y" TO TARGET-FOUND-SW.
017000
017100     IF TARGET-ROW-FOUND
017200         PERFORM 100-MAINLINE THRU 100-EXIT
017300         MOVE ZERO TO RETURN-CD
017400     ELSE
017500         MOVE "*** NOT-FOUND - NO DAILY RECORD FOR TARGET DATE"
017600                                   TO ABEND-REASON
017650         MOVE ABEND-REASON TO SYSOUT-REC
017660         WRITE SYSOUT-REC
017700         MOVE +4 TO RETURN-CD.
017800
017900     PERFORM 900-CLEANUP THRU 900-EXIT.
018000     MOVE RETURN-CD TO LK-RETURN-CODE.
018100     GOBACK.
018200
018300 000-HOUSEKEEPING.
018400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018500     DISPLAY "******** BEGIN JOB HMANOM ********".
018600     MOVE SPACES TO WS-HISTORY-TABLE-BYTES.
018700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018800     MOVE ZERO TO TABLE-COUNT.
018900     MOVE LK-PATIENT-ID TO WS-PATIENT-ID-TEXT.
019000     MOVE LK-TARGET-DATE TO WS-TARGET-DATE-TEXT.
019100     DISPLAY "** TARGET PATIENT ** " WS-PATIENT-ID-SHORT.
019200     DISPLAY "** TARGET DATE    ** " LK-TARGET-DATE.
019300     OPEN INPUT DAILYMET-FILE.
019400     OPEN OUTPUT PROCMET-FILE.
019500     OPEN OUTPUT SYSOUT.
019600 000-EXIT.
019700     EXIT.
019800
019900****** LOADS QUALIFYING ROWS (TARGET PATIENT, DATE NOT PAST THE
020000****** TARGET DATE) INTO THE HISTORY TABLE, KEEPING ONLY THE
020100****** MOST RECENT 30 - REQ 4233/6001.
020200 050-LOAD-HISTORY-TABLE.
020300     READ DAILYMET-FILE
020400         AT END
020500         MOVE "N" TO MORE-DATA-SW
020600         GO TO 050-EXIT
020700     END-READ.
020800     ADD +1 TO RECORDS-READ.
020900
021000     IF DM-PATIENT-ID NOT = LK-PATIENT-ID
021100         GO TO 050-EXIT.
021200     IF DM-DATE > LK-TARGET-DATE
021300         GO TO 050-EXIT.
021400
021500     ADD +1 TO RECORDS-QUALIFIED.
021600     IF TABLE-COUNT = 30
021700         PERFORM 060-SHIFT-TABLE-RTN THRU 060-EXIT
021800     ELSE
021900         ADD +1 TO TABLE-COUNT.
022000
022100     SET WS-HIST-NDX TO TABLE-COUNT.
022205     MOVE DM-PATIENT-ID       TO HT-PATIENT-ID (WS-HIST-NDX).
022210     MOVE DM-DATE             TO HT-DATE (WS-HIST-NDX).
022215     MOVE DM-HRV              TO HT-HRV (WS-HIST-NDX).
022220     MOVE DM-HRV-PRESENT      TO HT-HRV-PRESENT (WS-HIST-NDX).
022225     MOVE DM-RESTING-HR       TO HT-RESTING-HR (WS-HIST-NDX).
022230     MOVE DM-RHR-PRESENT      TO HT-RHR-PRESENT (WS-HIST-NDX).
022235     MOVE DM-SLEEP-RHR        TO HT-SLEEP-RHR (WS-HIST-NDX).
022240     MOVE DM-SLEEP-RHR-PRESENT
022245                              TO HT-SLEEP-RHR-PRESENT (WS-HIST-NDX).
022250     MOVE DM-SLEEP-SCORE      TO HT-SLEEP-SCORE (WS-HIST-NDX).
022255     MOVE DM-SLEEP-PRESENT    TO HT-SLEEP-PRESENT (WS-HIST-NDX).
022260     MOVE DM-STEPS            TO HT-STEPS (WS-HIST-NDX).
022265     MOVE DM-STEPS-PRESENT    TO HT-STEPS-PRESENT (WS-HIST-NDX).
022270     MOVE DM-RECOVERY-IDX     TO HT-RECOVERY-IDX (WS-HIST-NDX).
022275     MOVE DM-RECOVERY-PRESENT TO HT-RECOVERY-PRESENT (WS-HIST-NDX).
022280     MOVE DM-MOVEMENT-IDX     TO HT-MOVEMENT-IDX (WS-HIST-NDX).
022285     MOVE DM-MOVEMENT-PRESENT TO HT-MOVEMENT-PRESENT (WS-HIST-NDX).
022300 050-EXIT.
022400     EXIT.
022500
022600****** SHIFTS EVERY TABLE ROW DOWN ONE SLOT, DROPPING THE
022700****** OLDEST (ROW 1), SO THE NEW ROW CAN LAND IN SLOT 30.
022800 060-SHIFT-TABLE-RTN.
022900     SET WS-SHIFT-NDX TO 2.
023000 060-SHIFT-LOOP.
023100     IF WS-SHIFT-NDX > 30
023200         GO TO 060-EXIT.
023300     SET WS-HIST-NDX TO WS-SHIFT-NDX.
023400     MOVE WS-HIST-ROW (WS-HIST-NDX) TO WS-HIST-ROW (WS-SHIFT-NDX - 1).
023500     SET WS-SHIFT-NDX UP BY 1.
023600     GO TO 060-SHIFT-LOOP.
023700 060-EXIT.
023800     EXIT.
023900
024000 100-MAINLINE.
024100     MOVE "100-MAINLINE" TO PARA-NAME.
024200     IF WS-TARGET-NDX - 6 > 1
024300         COMPUTE WS-WINDOW-START = WS-TARGET-NDX - 6
024400     ELSE
024500         MOVE 1 TO WS-WINDOW-START.
024600
024700     PERFORM 200-COMPUTE-BASELINES-RTN THRU 200-EXIT.
024800     PERFORM 250-EVALUATE-FLAGS-RTN THRU 250-EXIT.
024900     PERFORM 400-WRITE-PROCESSED-RTN THRU 400-EXIT.
025000 100-EXIT.
025100     EXIT.
025200
025300****** COMPUTES THE 7-DAY TRAILING MEDIAN BASELINE FOR EACH OF
025400****** THE 5 METRICS, OVER ROWS WS-WINDOW-START..WS-TARGET-NDX,
025500****** USING ONLY THE ROWS WHERE THE METRIC IS PRESENT.
025600 200-COMPUTE-BASELINES-RTN.
025700     MOVE "HT-HRV" TO WS-BASELINE-FIELD-NAME.
025800     PERFORM 220-BUILD-WINDOW-RTN THRU 220-EXIT.
025900     CALL "RMEDIAN" USING WS-RMEDIAN-COUNT, WS-RMEDIAN-VALUES,
026000                          WS-RMEDIAN-RESULT, WS-RMEDIAN-PRESENT-SW.
026100     MOVE WS-RMEDIAN-RESULT TO PM-HRV-BASELINE.
026200     MOVE WS-RMEDIAN-PRESENT-SW TO WS-HRV-BASELINE-PRESENT.
026300
026400     MOVE "HT-RESTING-HR" TO WS-BASELINE-FIELD-NAME.
026500     PERFORM 220-BUILD-WINDOW-RTN THRU 220-EXIT.
026600     CALL "RMEDIAN" USING WS-RMEDIAN-COUNT, WS-RMEDIAN-VALUES,
026700                          WS-RMEDIAN-RESULT, WS-RMEDIAN-PRESENT-SW.
026800     MOVE WS-RMEDIAN-RESULT TO PM-RHR-BASELINE.
026900     MOVE WS-RMEDIAN-PRESENT-SW TO WS-RHR-BASELINE-PRESENT.
027000
027100     MOVE "HT-RECOVERY-IDX" TO WS-BASELINE-FIELD-NAME.
027200     PERFORM 220-BUILD-WINDOW-RTN THRU 220-EXIT.
027300     CALL "RMEDIAN" USING WS-RMEDIAN-COUNT, WS-RMEDIAN-VALUES,
027400                          WS-RMEDIAN-RESULT, WS-RMEDIAN-PRESENT-SW.
027500     MOVE WS-RMEDIAN-RESULT TO PM-RECOVERY-BASELINE.
027600     MOVE WS-RMEDIAN-PRESENT-SW TO WS-RECOVERY-BASELINE-PRESENT.
027700
027800     MOVE "HT-MOVEMENT-IDX" TO WS-BASELINE-FIELD-NAME.
027900     PERFORM 220-BUILD-WINDOW-RTN THRU 220-EXIT.
028000     CALL "RMEDIAN" USING WS-RMEDIAN-COUNT, WS-RMEDIAN-VALUES,
028100                          WS-RMEDIAN-RESULT, WS-RMEDIAN-PRESENT-SW.
028200     MOVE WS-RMEDIAN-RESULT TO PM-MOVEMENT-BASELINE.
028300     MOVE WS-RMEDIAN-PRESENT-SW TO WS-MOVEMENT-BASELINE-PRESENT.
028400
028500     MOVE "HT-STEPS" TO WS-BASELINE-FIELD-NAME.
028600     PERFORM 220-BUILD-WINDOW-RTN THRU 220-EXIT.
028700     CALL "RMEDIAN" USING WS-RMEDIAN-COUNT, WS-RMEDIAN-VALUES,
028800                          WS-RMEDIAN-RESULT, WS-RMEDIAN-PRESENT-SW.
028900     MOVE WS-RMEDIAN-RESULT TO PM-STEPS-BASELINE.
029000     MOVE WS-RMEDIAN-PRESENT-SW TO WS-STEPS-BASELINE-PRESENT.
029100 200-EXIT.
029200     EXIT.
029300
029400****** LOADED BY NAME IS NOT AVAILABLE IN THIS COMPILER, SO THE
029500****** WINDOW BUILDER IS WRITTEN ONCE PER METRIC BELOW RATHER
029600****** THAN GENERICALLY - EACH CALL SITE ABOVE SETS THE METRIC
029700****** NAME FOR THE SYSOUT TRACE AND THIS PARAGRAPH FILLS
029800****** WS-RMEDIAN-VALUES FROM THE CURRENT METRIC'S COLUMN.
029900 220-BUILD-WINDOW-RTN.
030000     MOVE ZERO TO WS-RMEDIAN-COUNT.
030100     SET WS-HIST-NDX TO WS-WINDOW-START.
030200 220-WINDOW-LOOP.
030300     IF WS-HIST-NDX > WS-TARGET-NDX
030400         GO TO 220-EXIT.
030500     EVALUATE WS-BASELINE-FIELD-NAME
030600         WHEN "HT-HRV"
030700             IF HT-HRV-IS-PRESENT (WS-HIST-NDX)
030800                 ADD +1 TO WS-RMEDIAN-COUNT
030900                 MOVE HT-HRV (WS-HIST-NDX)
031000                     TO WS-RMEDIAN-ENTRY (WS-RMEDIAN-COUNT)
031100             END-IF
031200         WHEN "HT-RESTING-HR"
031300             IF HT-RHR-IS-PRESENT (WS-HIST-NDX)
031400                 ADD +1 TO WS-RMEDIAN-COUNT
031500                 MOVE HT-RESTING-HR (WS-HIST-NDX)
031600                     TO WS-RMEDIAN-ENTRY (WS-RMEDIAN-COUNT)
031700             END-IF
031800         WHEN "HT-RECOVERY-IDX"
031900             IF HT-RECOVERY-IS-PRESENT (WS-HIST-NDX)
032000                 ADD +1 TO WS-RMEDIAN-COUNT
032100                 MOVE HT-RECOVERY-IDX (WS-HIST-NDX)
032200                     TO WS-RMEDIAN-ENTRY (WS-RMEDIAN-COUNT)
032300             END-IF
032400         WHEN "HT-MOVEMENT-IDX"
032500             IF HT-MOVEMENT-IS-PRESENT (WS-HIST-NDX)
032600                 ADD +1 TO WS-RMEDIAN-COUNT
032700                 MOVE HT-MOVEMENT-IDX (WS-HIST-NDX)
032800                     TO WS-RMEDIAN-ENTRY (WS-RMEDIAN-COUNT)
032900             END-IF
033000         WHEN "HT-STEPS"
033100             IF HT-STEPS-IS-PRESENT (WS-HIST-NDX)
033200                 ADD +1 TO WS-RMEDIAN-COUNT
033300                 MOVE HT-STEPS (WS-HIST-NDX)
033400                     TO WS-RMEDIAN-ENTRY (WS-RMEDIAN-COUNT)
033500             END-IF
033600     END-EVALUATE.
033700     SET WS-HIST-NDX UP BY 1.
033800     GO TO 220-WINDOW-LOOP.
033900 220-EXIT.
034000     EXIT.
034100
034200****** APPLIES THE SIX FLAG RULES TO THE TARGET ROW.  A FLAG NEVER
034300****** FIRES WHEN THE METRIC OR ITS BASELINE IS MISSING - THE
034400****** ANALYTICS DESK'S STANDING RULE ON PARTIAL-DATA DAYS.
034500 250-EVALUATE-FLAGS-RTN.
034600     MOVE "N" TO PM-LOW-HRV-FLAG, PM-HIGH-RHR-FLAG,
034700                 PM-LOW-SLEEP-FLAG, PM-LOW-RECOVERY-FLAG,
034800                 PM-LOW-MOVEMENT-FLAG, PM-LOW-STEPS-FLAG.
034900     MOVE ZERO TO FLAG-COUNT.
035000
035100     IF HT-HRV-IS-PRESENT (WS-TARGET-NDX)
035200        AND WS-HRV-BASELINE-PRESENT = "Y"
035300         IF HT-HRV (WS-TARGET-NDX) <
035400              (PM-HRV-BASELINE * 0.70)
035500             MOVE "Y" TO PM-LOW-HRV-FLAG
035600             ADD +1 TO FLAG-COUNT.
035700
035800     IF HT-RHR-IS-PRESENT (WS-TARGET-NDX)
035900        AND WS-RHR-BASELINE-PRESENT = "Y"
036000         IF HT-RESTING-HR (WS-TARGET-NDX) >
036100              (PM-RHR-BASELINE * 1.15)
036200             MOVE "Y" TO PM-HIGH-RHR-FLAG
036300             ADD +1 TO FLAG-COUNT.
036400
036500     IF HT-SLEEP-IS-PRESENT (WS-TARGET-NDX)
036600         IF HT-SLEEP-SCORE (WS-TARGET-NDX) < 60
036700             MOVE "Y" TO PM-LOW-SLEEP-FLAG
036800             ADD +1 TO FLAG-COUNT.
036900
037000     IF HT-RECOVERY-IS-PRESENT (WS-TARGET-NDX)
037100         IF HT-RECOVERY-IDX (WS-TARGET-NDX) < 50
037200             MOVE "Y" TO PM-LOW-RECOVERY-FLAG
037300             ADD +1 TO FLAG-COUNT.
037400
037500     IF HT-MOVEMENT-IS-PRESENT (WS-TARGET-NDX)
037600         IF HT-MOVEMENT-IDX (WS-TARGET-NDX) < 40
037700             MOVE "Y" TO PM-LOW-MOVEMENT-FLAG
037800             ADD +1 TO FLAG-COUNT.
037900
038000     IF HT-STEPS-IS-PRESENT (WS-TARGET-NDX)
038100        AND WS-STEPS-BASELINE-PRESENT = "Y"
038200         IF HT-STEPS (WS-TARGET-NDX) <
038300              (PM-STEPS-BASELINE * 0.60)
038400             MOVE "Y" TO PM-LOW-STEPS-FLAG
038500             ADD +1 TO FLAG-COUNT.
038600
038700     MOVE FLAG-COUNT TO PM-ANOMALY-SEVERITY.
038800     IF FLAG-COUNT > 0
038900         MOVE "Y" TO PM-IS-ANOMALOUS
039000     ELSE
039100         MOVE "N" TO PM-IS-ANOMALOUS.
039200 250-EXIT.
039300     EXIT.
039400
039500 400-WRITE-PROCESSED-RTN.
039600     MOVE "400-WRITE-PROCESSED-RTN" TO PARA-NAME.
039610     MOVE HT-PATIENT-ID (WS-TARGET-NDX)    TO PM-PATIENT-ID.
039620     MOVE HT-DATE (WS-TARGET-NDX)          TO PM-DATE.
039630     MOVE HT-HRV (WS-TARGET-NDX)           TO PM-HRV.
039640     MOVE HT-HRV-PRESENT (WS-TARGET-NDX)   TO PM-HRV-PRESENT.
039650     MOVE HT-RESTING-HR (WS-TARGET-NDX)    TO PM-RESTING-HR.
039660     MOVE HT-RHR-PRESENT (WS-TARGET-NDX)   TO PM-RHR-PRESENT.
039670     MOVE HT-SLEEP-RHR (WS-TARGET-NDX)     TO PM-SLEEP-RHR.
039680     MOVE HT-SLEEP-RHR-PRESENT (WS-TARGET-NDX)
039690                                            TO PM-SLEEP-RHR-PRESENT.
039700     MOVE HT-SLEEP-SCORE (WS-TARGET-NDX)   TO PM-SLEEP-SCORE.
039710     MOVE HT-SLEEP-PRESENT (WS-TARGET-NDX) TO PM-SLEEP-PRESENT.
039720     MOVE HT-STEPS (WS-TARGET-NDX)         TO PM-STEPS.
039730     MOVE HT-STEPS-PRESENT (WS-TARGET-NDX) TO PM-STEPS-PRESENT.
039740     MOVE HT-RECOVERY-IDX (WS-TARGET-NDX)  TO PM-RECOVERY-IDX.
039750     MOVE HT-RECOVERY-PRESENT (WS-TARGET-NDX)
039760                                            TO PM-RECOVERY-PRESENT.
039770     MOVE HT-MOVEMENT-IDX (WS-TARGET-NDX)  TO PM-MOVEMENT-IDX.
039780     MOVE HT-MOVEMENT-PRESENT (WS-TARGET-NDX)
039790                                            TO PM-MOVEMENT-PRESENT.
039800
040100****** Y2K FIX - YYYYMMDD FORM OF ACCEPT FROM DATE USED HERE SO
040110****** THE TIMESTAMP CARRIES A FULL 4-DIGIT YEAR - SEE 121599
040120****** CHANGE-LOG ENTRY ABOVE.
040130     ACCEPT WS-PROCESSED-AT-DATE FROM DATE YYYYMMDD.
040140     ACCEPT WS-PROCESSED-AT-TIME FROM TIME.
040150     STRING WS-PAD-YYYY "-" WS-PAD-MM "-" WS-PAD-DD " "
040160            WS-PAT-HH ":" WS-PAT-MN ":" WS-PAT-SS
040170            DELIMITED BY SIZE INTO WS-PROCESSED-AT-STAMP.
040200     MOVE WS-PROCESSED-AT-STAMP TO PM-PROCESSED-AT.
040300     WRITE PROCESSED-METRICS-REC.
040310     MOVE PM-IS-ANOMALOUS      TO LK-IS-ANOMALOUS.
040320     MOVE PM-ANOMALY-SEVERITY  TO LK-SEVERITY.
040500     ADD +1 TO RECORDS-QUALIFIED.
040600 400-EXIT.
040700     EXIT.
040800
040900 700-CLOSE-FILES.
041000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
041100     CLOSE DAILYMET-FILE, PROCMET-FILE, SYSOUT.
041200 700-EXIT.
041300     EXIT.
041400
041500 900-CLEANUP.
041600     MOVE "900-CLEANUP" TO PARA-NAME.
041700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041800     DISPLAY "** RECORDS READ **".
041900     DISPLAY RECORDS-READ.
042000     DISPLAY "** HISTORY ROWS QUALIFIED **".
042100     DISPLAY RECORDS-QUALIFIED.
042200     DISPLAY "******** NORMAL END OF JOB HMANOM ********".
042300 900-EXIT.
042400     EXIT.
