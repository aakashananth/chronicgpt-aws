000100******************************************************************
000200* DCLGEN STYLE LAYOUT FOR THE VENDOR WEARABLE-DEVICE DAILY FEED  *
000300*        FILE(DDS0001.RAWMETR)                                  *
000400*        RECFM(F)  LRECL(064)                                   *
000500*        LANGUAGE(COBOL)                                        *
000600* ... THIS IS A PASS-THROUGH FLAT FILE FROM THE VENDOR EXTRACT, *
000700* ONE ROW PER METRIC DATA POINT.  NO FILLER - EVERY ONE OF THE  *
000800* 64 BYTES IS A NAMED COLUMN, SAME AS OUR OTHER VENDOR DCLGENS. *
000900******************************************************************
001000 01  RAW-METRIC-RECORD.
001100     05  RM-PATIENT-ID           PIC X(30).
001200     05  RM-DATE                 PIC X(10).
001300     05  RM-METRIC-TYPE          PIC X(15).
001400         88  RM-TYPE-HRV             VALUE "HRV".
001500         88  RM-TYPE-NIGHT-RHR       VALUE "NIGHT-RHR".
001600         88  RM-TYPE-SLEEP-RHR       VALUE "SLEEP-RHR".
001700         88  RM-TYPE-STEPS           VALUE "STEPS".
001800         88  RM-TYPE-SLEEP-SCORE     VALUE "SLEEP-SCORE".
001900         88  RM-TYPE-MOVEMENT-IDX    VALUE "MOVEMENT-IDX".
002000         88  RM-TYPE-RECOVERY-IDX    VALUE "RECOVERY-IDX".
002100         88  RM-TYPE-VALID
002200             VALUES ARE "HRV", "NIGHT-RHR", "SLEEP-RHR", "STEPS",
002300                        "SLEEP-SCORE", "MOVEMENT-IDX",
002400                        "RECOVERY-IDX".
002500     05  RM-VALUE                PIC S9(7)V99.
002600******************************************************************
002700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
002800******************************************************************
