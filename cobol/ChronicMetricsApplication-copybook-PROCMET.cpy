000100******************************************************************
000200* PROCESSED-METRICS-RECORD - THE DAILY-METRICS FIELD LIST PLUS   *
000300* THE ROLLING-MEDIAN BASELINES AND ANOMALY FLAGS PRODUCED BY     *
000400* HMANOM.  INCLUDE THIS MEMBER UNDER A 01 - IT PULLS IN DAILYMET *
000500* FOR THE COMMON FIELDS SO THE TWO LAYOUTS NEVER DRIFT APART.    *
000600* THE DM- PREFIX IS REPLACED WITH PM- ON THE WAY IN SO A PROGRAM *
000700* THAT HAS BOTH DAILY-METRICS-REC AND PROCESSED-METRICS-RECORD   *
000800* UNDER ITS FD'S (HMANOM) NEVER DECLARES THE SAME NAME TWICE.    *
000900*                                                                *
001000* 090898 JS  ORIGINAL LAYOUT                                     *
001100* 051303 RDM ADDED PM-ANOMALY-SEVERITY PER ENHANCEMENT REQUEST   *
001200* 081026 KT  REQ 9940 - ADDED THE REPLACING CLAUSE BELOW, THE    *
001300*              DM- FIELDS WERE COLLIDING WITH DAILY-METRICS-REC  *
001400*              IN ANY PROGRAM THAT COPIES BOTH MEMBERS.          *
001500******************************************************************
001600     COPY DAILYMET REPLACING ==DM-== BY ==PM-==.
001700     05  PM-HRV-BASELINE         PIC S9(5)V99.
001800     05  PM-RHR-BASELINE         PIC S9(5)V99.
001900     05  PM-RECOVERY-BASELINE    PIC S9(3)V99.
002000     05  PM-MOVEMENT-BASELINE    PIC S9(3)V99.
002100     05  PM-STEPS-BASELINE       PIC S9(7)V99.
002200     05  PM-LOW-HRV-FLAG         PIC X(01).
002300         88  PM-LOW-HRV              VALUE "Y".
002400     05  PM-HIGH-RHR-FLAG        PIC X(01).
002500         88  PM-HIGH-RHR             VALUE "Y".
002600     05  PM-LOW-SLEEP-FLAG       PIC X(01).
002700         88  PM-LOW-SLEEP            VALUE "Y".
002800     05  PM-LOW-RECOVERY-FLAG    PIC X(01).
002900         88  PM-LOW-RECOVERY         VALUE "Y".
003000     05  PM-LOW-MOVEMENT-FLAG    PIC X(01).
003100         88  PM-LOW-MOVEMENT         VALUE "Y".
003200     05  PM-LOW-STEPS-FLAG       PIC X(01).
003300         88  PM-LOW-STEPS            VALUE "Y".
003400     05  PM-IS-ANOMALOUS         PIC X(01).
003500         88  PM-ANOMALOUS            VALUE "Y".
003600     05  PM-ANOMALY-SEVERITY     PIC 9(01).
003700     05  PM-PROCESSED-AT         PIC X(19).
003800     05  FILLER                  PIC X(10).
