000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HMEXTR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/15/98.
000600 DATE-COMPILED. 08/15/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM EXTRACTS ONE DAY'S WORTH OF WEARABLE-
001200*          DEVICE METRIC DATA POINTS FOR A PATIENT FROM THE RAW
001300*          VENDOR FEED AND REDUCES THEM TO A SINGLE FLAT
001400*          DAILY-METRICS RECORD - ONE ROW PER PATIENT-DAY.
001500*
001600*          THE RAW FEED CARRIES ONE ROW PER METRIC DATA POINT
001700*          AND IS NOT GUARANTEED TO ARRIVE IN ANY PARTICULAR
001800*          ORDER WITHIN A DAY.  HRV/NIGHT-RHR/SLEEP-RHR POINTS
001900*          ARE AVERAGED, STEPS POINTS ARE SUMMED, AND THE
002000*          SLEEP-SCORE/MOVEMENT-IDX/RECOVERY-IDX SCALARS TAKE
002100*          THE LAST VALUE READ.  THE PROGRAM BREAKS ON A CHANGE
002200*          OF (PATIENT-ID, DATE) AND ONLY WRITES THE GROUP THAT
002300*          MATCHES THE TARGET PATIENT/DATE PASSED BY THE DRIVER.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE               -  DDS0001.RAWMETR
002800*
002900*          OUTPUT FILE (APPEND)     -  DDS0001.DAILYMET
003000*
003100*          DUMP FILE                -  SYSOUT
003200*
003300******************************************************************
003400*CHANGE LOG.
003500*
003600* 081598 JS   ORIGINAL PROGRAM FOR THE CHRONIC-CONDITION PROJECT.
003700* 091098 JS   ADDED SLEEP-RHR FALLBACK WHEN NIGHT-RHR IS MISSING.
003800* 022399 RDM  CORRECTED PRESENCE-FLAG DEFAULT TO "N" ON ENTRY.
003900* 071400 RDM  ADDED RM-METRIC-TYPE DOMAIN CHECK (300-FIELD-EDITS).
004000* 121599 JS   Y2K - WS-DATE NOW ACCEPTED AS 4-DIGIT YEAR.        Y2K199912
004100* 031501 RDM  STEPS NOW HELD COMP-3 TO AVOID INTERMEDIATE DRIFT.
004200* 092503 KT   PATIENT-ID DISPLAY TRUNCATED TO 20 CHARS ON SYSOUT.
004300* 061807 JS   ADDED ABEND TRAP WHEN HOLD-GROUP NEVER MATCHES.
004400* 030911 RDM  REQ 4471 - CALL 'DTEVAL' NOW USED FOR RM-DATE EDIT.
004500* 111214 KT   REQ 5902 - ROUND AVERAGES HALF-UP PER BILLING AUDIT.
004600* 042719 RDM  REQ 6650 - WIDENED WS-VALUE-SUM TO S9(9)V99 COMP-3.
004700* 051522 KT   REQ 7118 - STEPS PRESENCE FLAG BUG ON ZERO STEPS.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT RAWMETR-FILE
006200     ASSIGN TO UT-S-RAWMETR
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT DAILYMET-FILE
006700     ASSIGN TO UT-S-DAILYMET
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000
008100****** VENDOR WEARABLE-DEVICE DAILY FEED - ONE ROW PER METRIC
008200****** DATA POINT.  SCOPED BY THE DRIVER TO ONE PATIENT/DATE.
008300 FD  RAWMETR-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 64 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RAW-METRIC-REC.
008900 01  RAW-METRIC-REC  PIC X(64).
009000
009100****** EXTRACTION OUTPUT - ONE RECORD PER PATIENT-DAY.  THIS
009200****** FILE IS ALSO THE HISTORY SOURCE READ BY HMANOM, SO THE
009300****** PROGRAM OPENS IT EXTEND AND APPENDS RATHER THAN REPLACES.
009400 FD  DAILYMET-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 100 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS DAILY-METRICS-REC.
010000 01  DAILY-METRICS-REC.
010100     COPY DAILYMET.
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  FILE-STATUS-CODES.
010600     05  IFCODE                  PIC X(2).
010700         88  CODE-READ               VALUE SPACES.
010800         88  NO-MORE-DATA            VALUE "10".
010900     05  OFCODE                  PIC X(2).
011000         88  CODE-WRITE              VALUE SPACES.
011100
011200****** CALLING LINKAGE - TARGET PATIENT/DATE PASSED BY HMDRIV.
011300 01  WS-CALL-PARMS-HOLD.
011400     05  WS-HOLD-PATIENT-ID      PIC X(30).
011500     05  WS-HOLD-DATE            PIC X(10).
011600
011700****** WORKING COPY OF THE CURRENT RAW ROW, BROKEN OUT BY FIELD.
011800 01  WS-RAW-METRIC-ROW.
011900     05  WS-RM-PATIENT-ID        PIC X(30).
012000     05  WS-RM-DATE              PIC X(10).
012100     05  WS-RM-METRIC-TYPE       PIC X(15).
012200     05  WS-RM-VALUE             PIC S9(7)V99.
012300****** REDEFINE #1 - WHOLE-KEY VIEW, USED FOR THE CONTROL-BREAK
012400****** COMPARE SO THE TWO-FIELD KEY MOVES AS ONE UNIT.
012500 01  WS-RAW-METRIC-ROW-KEY REDEFINES WS-RAW-METRIC-ROW.
012600     05  WS-RM-GROUP-KEY         PIC X(40).
012700     05  FILLER                  PIC X(24).
012800
013100 01  WS-DATE-WORK-AREA.
013200     05  WS-DATE-TEXT            PIC X(10).
014000
014100****** REDEFINE #2 - TRUNCATED PATIENT-ID FOR SYSOUT - REQ 092503.
014200 01  WS-PATIENT-ID-AREA.
014300     05  WS-PATIENT-ID-TEXT      PIC X(30).
014400 01  WS-PATIENT-ID-DISPLAY-VIEW REDEFINES WS-PATIENT-ID-AREA.
014500     05  WS-PATIENT-ID-SHORT     PIC X(20).
014600     05  FILLER                  PIC X(10).
014700
014800 01  WS-METRIC-ACCUMULATORS.
014900     05  WS-HRV-SUM              PIC S9(9)V99 COMP-3.
015000     05  WS-HRV-COUNT            PIC S9(3) COMP.
015100     05  WS-NIGHT-RHR-SUM        PIC S9(9)V99 COMP-3.
015200     05  WS-NIGHT-RHR-COUNT      PIC S9(3) COMP.
015300     05  WS-SLEEP-RHR-SUM        PIC S9(9)V99 COMP-3.
015400     05  WS-SLEEP-RHR-COUNT      PIC S9(3) COMP.
015500     05  WS-STEPS-SUM            PIC S9(9) COMP-3.
015550     05  WS-STEPS-PRESENT-SW     PIC X(01).
015600     05  WS-MOVEMENT-HOLD        PIC S9(3)V99 COMP-3.
015900     05  WS-MOVEMENT-SEEN        PIC X(01).
016000     05  WS-RECOVERY-HOLD        PIC S9(3)V99 COMP-3.
016100     05  WS-RECOVERY-SEEN        PIC X(01).
016200
016210****** SCALAR-PICK HOLD FOR THE DAY'S SLEEP SCORE - LAST VALUE
016220****** READ WINS, PER THE ACCUMULATION RULE IN 350-ACCUMULATE-ROW-RTN.
016230 77  WS-SLEEP-SCORE-HOLD         PIC S9(3)V99 COMP-3.
016240 77  WS-SLEEP-SCORE-SEEN         PIC X(01).
016250
016300 01  COUNTERS-AND-ACCUMULATORS.
016400     05  RECORDS-READ            PIC S9(9) COMP.
016500     05  RECORDS-WRITTEN         PIC S9(9) COMP.
016600     05  RECORDS-IN-ERROR        PIC S9(7) COMP.
016700     05  GROUPS-WRITTEN          PIC S9(7) COMP.
016800     05  RETURN-CD               PIC S9(4) COMP.
016900
017000 01  MISC-WS-FLDS.
017100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
017200         88  NO-MORE-DATA-ROWS       VALUE "N".
017300     05  GROUP-FOUND-SW          PIC X(01) VALUE "N".
017400         88  TARGET-GROUP-FOUND      VALUE "Y".
017500     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
017600         88  RECORD-ERROR-FOUND      VALUE "Y".
017700         88  VALID-RECORD             VALUE "N".
017800     05  WS-RUN-DATE             PIC 9(08).
017900
018000     COPY ABENDREC.
018100
018200 LINKAGE SECTION.
018300 01  LK-PATIENT-ID               PIC X(30).
018400 01  LK-TARGET-DATE              PIC X(10).
018500 01  LK-RETURN-CODE              PIC S9(4) COMP.
018600
018700 PROCEDURE DIVISION USING LK-PATIENT-ID, LK-TARGET-DATE,
018800                          LK-RETURN-CODE.
018900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019000     PERFORM 100-MAINLINE THRU 100-EXIT
019100             UNTIL NO-MORE-DATA-ROWS.
019200     PERFORM 900-CLEANUP THRU 900-EXIT.
019300     MOVE RETURN-CD TO LK-RETURN-CODE.
019400     GOBACK.
019500
019600 000-HOUSEKEEPING.
019700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019800     DISPLAY "******** BEGIN JOB HMEXTR ********".
019900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
020000     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-METRIC-ACCUMULATORS.
020100     MOVE ZERO TO RETURN-CD.
020200     MOVE LK-PATIENT-ID TO WS-PATIENT-ID-TEXT.
020300     DISPLAY "** TARGET PATIENT ** " WS-PATIENT-ID-SHORT.
020400     DISPLAY "** TARGET DATE    ** " LK-TARGET-DATE.
020500     OPEN INPUT RAWMETR-FILE.
020600     OPEN EXTEND DAILYMET-FILE.
020700     OPEN OUTPUT SYSOUT.
020800
020900     READ RAWMETR-FILE INTO WS-RAW-METRIC-ROW
021000         AT END
021100         MOVE "N" TO MORE-DATA-SW
021200         GO TO 000-EXIT
021300     END-READ
022300     ADD +1 TO RECORDS-READ.
022500     MOVE WS-RM-PATIENT-ID TO WS-HOLD-PATIENT-ID.
022600     MOVE WS-RM-DATE TO WS-HOLD-DATE.
022700 000-EXIT.
022800     EXIT.
022900
023000 100-MAINLINE.
023100     MOVE "100-MAINLINE" TO PARA-NAME.
023200     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
023300
023400     IF RECORD-ERROR-FOUND
023500         ADD +1 TO RECORDS-IN-ERROR
023550         MOVE ABEND-REASON TO SYSOUT-REC
023560         WRITE SYSOUT-REC
023600     ELSE
023700         PERFORM 350-ACCUMULATE-ROW-RTN THRU 350-EXIT.
023800
023900     READ RAWMETR-FILE INTO WS-RAW-METRIC-ROW
024000         AT END
024100         MOVE "N" TO MORE-DATA-SW
024200         PERFORM 400-APPLY-BREAK-RTN THRU 400-EXIT
024300         GO TO 100-EXIT
024400     END-READ
024500     ADD +1 TO RECORDS-READ.
024600
024700     IF WS-RM-PATIENT-ID = WS-HOLD-PATIENT-ID
024800        AND WS-RM-DATE = WS-HOLD-DATE
024900         NEXT SENTENCE
025000     ELSE
025100         PERFORM 400-APPLY-BREAK-RTN THRU 400-EXIT
025200         MOVE WS-RM-PATIENT-ID TO WS-HOLD-PATIENT-ID
025300         MOVE WS-RM-DATE TO WS-HOLD-DATE
025400         INITIALIZE WS-METRIC-ACCUMULATORS.
025500 100-EXIT.
025600     EXIT.
025700
025800 300-FIELD-EDITS.
025900     MOVE "300-FIELD-EDITS" TO PARA-NAME.
026000     MOVE "N" TO ERROR-FOUND-SW.
026100
026200     IF WS-RM-PATIENT-ID = SPACES
026300         MOVE "*** MISSING PATIENT-ID ON RAW ROW" TO ABEND-REASON
026400         MOVE "Y" TO ERROR-FOUND-SW
026500         GO TO 300-EXIT.
026600
026700     MOVE WS-RM-DATE TO WS-DATE-TEXT.
026800     CALL "DTEVAL" USING WS-DATE-TEXT, RETURN-CD.
026900     IF RETURN-CD < 0
027000         MOVE "*** BAD RM-DATE ON RAW ROW" TO ABEND-REASON
027100         MOVE "Y" TO ERROR-FOUND-SW
027200         GO TO 300-EXIT.
027300
027400     IF WS-RM-METRIC-TYPE NOT = "HRV"
027500        AND WS-RM-METRIC-TYPE NOT = "NIGHT-RHR"
027600        AND WS-RM-METRIC-TYPE NOT = "SLEEP-RHR"
027700        AND WS-RM-METRIC-TYPE NOT = "STEPS"
027800        AND WS-RM-METRIC-TYPE NOT = "SLEEP-SCORE"
027900        AND WS-RM-METRIC-TYPE NOT = "MOVEMENT-IDX"
028000        AND WS-RM-METRIC-TYPE NOT = "RECOVERY-IDX"
028100         MOVE "*** INVALID RM-METRIC-TYPE" TO ABEND-REASON
028200         MOVE "Y" TO ERROR-FOUND-SW
028300         GO TO 300-EXIT.
028400
028500     IF WS-RM-VALUE IS NOT NUMERIC
028600         MOVE "*** NON-NUMERIC RM-VALUE" TO ABEND-REASON
028700         MOVE "Y" TO ERROR-FOUND-SW
028800         GO TO 300-EXIT.
028900 300-EXIT.
029000     EXIT.
029100
029200 350-ACCUMULATE-ROW-RTN.
029300     MOVE "350-ACCUMULATE-ROW-RTN" TO PARA-NAME.
029400     EVALUATE WS-RM-METRIC-TYPE
029500         WHEN "HRV"
029600             ADD WS-RM-VALUE TO WS-HRV-SUM
029700             ADD +1 TO WS-HRV-COUNT
029800         WHEN "NIGHT-RHR"
029900             ADD WS-RM-VALUE TO WS-NIGHT-RHR-SUM
030000             ADD +1 TO WS-NIGHT-RHR-COUNT
030100         WHEN "SLEEP-RHR"
030200             ADD WS-RM-VALUE TO WS-SLEEP-RHR-SUM
030300             ADD +1 TO WS-SLEEP-RHR-COUNT
030400         WHEN "STEPS"
030500             ADD WS-RM-VALUE TO WS-STEPS-SUM
030550             MOVE "Y" TO WS-STEPS-PRESENT-SW
030600         WHEN "SLEEP-SCORE"
030700             MOVE WS-RM-VALUE TO WS-SLEEP-SCORE-HOLD
030800             MOVE "Y" TO WS-SLEEP-SCORE-SEEN
030900         WHEN "MOVEMENT-IDX"
031000             MOVE WS-RM-VALUE TO WS-MOVEMENT-HOLD
031100             MOVE "Y" TO WS-MOVEMENT-SEEN
031200         WHEN "RECOVERY-IDX"
031300             MOVE WS-RM-VALUE TO WS-RECOVERY-HOLD
031400             MOVE "Y" TO WS-RECOVERY-SEEN
031500     END-EVALUATE.
031600 350-EXIT.
031700     EXIT.
031800
031900 400-APPLY-BREAK-RTN.
032000     MOVE "400-APPLY-BREAK-RTN" TO PARA-NAME.
032100     MOVE WS-HOLD-PATIENT-ID TO DM-PATIENT-ID.
032200     MOVE WS-HOLD-DATE TO DM-DATE.
032300
032400     IF WS-HRV-COUNT > 0
032500         COMPUTE DM-HRV ROUNDED = WS-HRV-SUM / WS-HRV-COUNT
032600         MOVE "Y" TO DM-HRV-PRESENT
032700     ELSE
032800         MOVE ZERO TO DM-HRV
032900         MOVE "N" TO DM-HRV-PRESENT.
033000
033100     IF WS-SLEEP-RHR-COUNT > 0
033200         COMPUTE DM-SLEEP-RHR ROUNDED =
033300                 WS-SLEEP-RHR-SUM / WS-SLEEP-RHR-COUNT
033400         MOVE "Y" TO DM-SLEEP-RHR-PRESENT
033500     ELSE
033600         MOVE ZERO TO DM-SLEEP-RHR
033700         MOVE "N" TO DM-SLEEP-RHR-PRESENT.
033800
034000     IF WS-NIGHT-RHR-COUNT > 0
034100         COMPUTE DM-RESTING-HR ROUNDED =
034200                 WS-NIGHT-RHR-SUM / WS-NIGHT-RHR-COUNT
034300         MOVE "Y" TO DM-RHR-PRESENT
034400     ELSE
034500         IF WS-SLEEP-RHR-COUNT > 0
034600             MOVE DM-SLEEP-RHR TO DM-RESTING-HR
034700             MOVE "Y" TO DM-RHR-PRESENT
034800         ELSE
034900             MOVE ZERO TO DM-RESTING-HR
035000             MOVE "N" TO DM-RHR-PRESENT.
035100
035200     IF WS-SLEEP-SCORE-SEEN = "Y"
035300         MOVE WS-SLEEP-SCORE-HOLD TO DM-SLEEP-SCORE
035400         MOVE "Y" TO DM-SLEEP-PRESENT
035500     ELSE
035600         MOVE ZERO TO DM-SLEEP-SCORE
035700         MOVE "N" TO DM-SLEEP-PRESENT.
035800
035900     IF WS-MOVEMENT-SEEN = "Y"
036000         MOVE WS-MOVEMENT-HOLD TO DM-MOVEMENT-IDX
036100         MOVE "Y" TO DM-MOVEMENT-PRESENT
036200     ELSE
036300         MOVE ZERO TO DM-MOVEMENT-IDX
036400         MOVE "N" TO DM-MOVEMENT-PRESENT.
036500
036600     IF WS-RECOVERY-SEEN = "Y"
036700         MOVE WS-RECOVERY-HOLD TO DM-RECOVERY-IDX
036800         MOVE "Y" TO DM-RECOVERY-PRESENT
036900     ELSE
037000         MOVE ZERO TO DM-RECOVERY-IDX
037100         MOVE "N" TO DM-RECOVERY-PRESENT.
037200
037300****** STEPS IS PRESENT WHENEVER AT LEAST ONE STEPS ROW ARRIVED,
037400****** REGARDLESS OF WHETHER THE SUM CAME OUT TO ZERO - REQ 7118.
038100     MOVE WS-STEPS-SUM TO DM-STEPS.
038200     IF WS-STEPS-PRESENT-SW = "Y"
038300         MOVE "Y" TO DM-STEPS-PRESENT
038400     ELSE
038500         MOVE "N" TO DM-STEPS-PRESENT.
038600
038700     IF WS-HOLD-PATIENT-ID = LK-PATIENT-ID
038800        AND WS-HOLD-DATE = LK-TARGET-DATE
038900         WRITE DAILY-METRICS-REC
039000         ADD +1 TO RECORDS-WRITTEN, GROUPS-WRITTEN
039100         MOVE "Y" TO GROUP-FOUND-SW.
039200 400-EXIT.
039300     EXIT.
039400
039500 700-CLOSE-FILES.
039600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
039700     CLOSE RAWMETR-FILE, DAILYMET-FILE, SYSOUT.
039800 700-EXIT.
039900     EXIT.
040000
040100 900-CLEANUP.
040200     MOVE "900-CLEANUP" TO PARA-NAME.
040300     IF NOT TARGET-GROUP-FOUND
040400         MOVE "*** NOT-FOUND - NO RAW DATA FOR TARGET DATE"
040500                                   TO ABEND-REASON
040550         MOVE ABEND-REASON TO SYSOUT-REC
040560         WRITE SYSOUT-REC
040600         MOVE +4 TO RETURN-CD
040700     ELSE
040800         MOVE ZERO TO RETURN-CD.
040900
041000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041100     DISPLAY "** RECORDS READ **".
041200     DISPLAY RECORDS-READ.
041300     DISPLAY "** RECORDS WRITTEN **".
041400     DISPLAY RECORDS-WRITTEN.
041500     DISPLAY "** RECORDS IN ERROR **".
041600     DISPLAY RECORDS-IN-ERROR.
041700     DISPLAY "******** NORMAL END OF JOB HMEXTR ********".
041800 900-EXIT.
041900     EXIT.
